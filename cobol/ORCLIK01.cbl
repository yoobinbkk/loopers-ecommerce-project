000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    ORCLIK01.
000300 AUTHOR.        P D WOJCIK.
000400 INSTALLATION.  MIDWEST MERCHANDISE DP CENTER.
000500 DATE-WRITTEN.  09/14/94.
000600 DATE-COMPILED.
000700 SECURITY.      NONE.
000800*
000900*--------------------------------------------------------------*
001000*                                                              *
001100*      ORCLIK01 - PRODUCT LIKE-COUNTER SUBPROGRAM              *
001200*                                                              *
001300*--------------------------------------------------------------*
001400*
001500*    DESCRIPTION.
001600*
001700*    MAINTAINS THE (USER-ID, PRODUCT-ID) LIKE-RECORD AND TELLS
001800*    THE CALLER HOW PRODUCT-LIKE-COUNT ON THE PRODUCT MASTER
001900*    SHOULD MOVE.  THE CALLER HAS ALREADY SEARCHED THE
002000*    LIKE-FILE (OR ITS IN-MEMORY TABLE) FOR AN EXISTING ROW
002100*    FOR THIS PAIR AND PASSES THE RESULT IN AS
002200*    LS-LIKE-ALREADY-EXISTS - THIS PROGRAM DOES NO FILE I/O OF
002300*    ITS OWN, THE SAME AS ORCSTK01 AND ORCPNT01.
002400*
002500*    BOTH LIKE AND UNLIKE ARE IDEMPOTENT - LIKING AN ALREADY-
002600*    LIKED PRODUCT, OR UNLIKING ONE THAT WAS NEVER LIKED, IS
002700*    NOT AN ERROR, IT JUST DOES NOT MOVE THE COUNTER.
002800*
002900*--------------------------------------------------------------*
003000*    AMENDMENT HISTORY
003100*
003200*    DATE       BY    TKT        DESCRIPTION
003300*    --------   ----  ---------  --------------------------
003400*    09/14/94   PDW   DP-0298    ORIGINAL PROGRAM
003500*    07/14/99   CMK   Y2K-0007   REVIEWED - NO DATE FIELDS
003600*                                HELD HERE, NO CHANGE REQUIRED
003700*    10/03/01   TJH   DP-0516    REVIEWED AGAINST THE NEW
003800*                                CORPORATE DATA STANDARDS AUDIT -
003900*                                IDEMPOTENT LIKE/UNLIKE HANDLING
004000*                                ALREADY MEETS THE AUDIT'S
004100*                                DUPLICATE-ACTION RULE, NO CHANGE
004200*                                REQUIRED
004300*--------------------------------------------------------------*
004400*
004500 ENVIRONMENT DIVISION.
004600 CONFIGURATION SECTION.
004700 SPECIAL-NAMES.
004800     C01 IS TOP-OF-FORM.
004900*
005000 DATA DIVISION.
005100 WORKING-STORAGE SECTION.
005200*
005300 01  WS-WORK-FIELDS.
005400     05  WS-CALLS-PROCESSED           PIC S9(7) COMP-3 VALUE 0.
005500     05  WS-LIKES-TODAY                PIC S9(4) COMP VALUE 0.
005600     05  WS-UNLIKES-TODAY              PIC S9(4) COMP VALUE 0.
005700     05  FILLER                       PIC X(04).
005800*
005900 LINKAGE SECTION.
006000*
006100 01  LS-LIKE-RECORD.
006200     COPY ORCWLIK.
006300*
006400 01  LS-LIKE-PARMS.
006500     05  LS-FUNCTION-CODE             PIC X.
006600         88  LS-FUNC-LIKE              VALUE 'L'.
006700         88  LS-FUNC-UNLIKE            VALUE 'U'.
006800     05  LS-LIKE-ALREADY-EXISTS       PIC X.
006900         88  LS-ALREADY-EXISTS-YES    VALUE 'Y'.
007000         88  LS-ALREADY-EXISTS-NO     VALUE 'N'.
007100     05  LS-ROW-CHANGED               PIC X.
007200         88  LS-ROW-WAS-CHANGED       VALUE 'Y'.
007300         88  LS-ROW-NOT-CHANGED       VALUE 'N'.
007400     05  LS-COUNTER-DELTA             PIC S9(1) COMP.
007500     05  LS-RETURN-CODE               PIC 9(2) COMP.
007600         88  LS-RC-OK                 VALUE 00.
007700         88  LS-RC-BAD-REQUEST        VALUE 08.
007800     05  FILLER                       PIC X(02).
007900*
008000*--------------------------------------------------------------*
008100 PROCEDURE DIVISION USING LS-LIKE-RECORD LS-LIKE-PARMS.
008200*--------------------------------------------------------------*
008300*
008400 000-MAIN.
008500*
008600     ADD 1 TO WS-CALLS-PROCESSED.
008700     SET LS-RC-OK TO TRUE.
008800     MOVE 0 TO LS-COUNTER-DELTA.
008900     SET LS-ROW-NOT-CHANGED TO TRUE.
009000*
009100     IF  LS-FUNC-LIKE
009200         PERFORM 100-LIKE-PRODUCT THRU 100-EXIT
009300     ELSE
009400     IF  LS-FUNC-UNLIKE
009500         PERFORM 200-UNLIKE-PRODUCT THRU 200-EXIT
009600     ELSE
009700         SET LS-RC-BAD-REQUEST TO TRUE
009800     END-IF
009900     END-IF.
010000*
010100 000-EXIT.
010200     EXIT PROGRAM.
010300*
010400*--------------------------------------------------------------*
010500 100-LIKE-PRODUCT.
010600*--------------------------------------------------------------*
010700*
010800*    INSERT-OR-IGNORE.  A ROW THAT ALREADY EXISTS FOR THIS
010900*    (USER-ID, PRODUCT-ID) PAIR IS NOT A DUPLICATE-KEY ERROR -
011000*    IT MEANS THE CUSTOMER ALREADY LIKED THIS PRODUCT, SO
011100*    NOTHING CHANGES.
011200*
011300     IF  LS-ALREADY-EXISTS-YES
011400         GO TO 100-EXIT
011500     END-IF.
011600*
011700     SET LS-ROW-WAS-CHANGED TO TRUE.
011800     ADD 1 TO WS-LIKES-TODAY.
011900     MOVE 1 TO LS-COUNTER-DELTA.
012000*
012100 100-EXIT.
012200     EXIT.
012300*
012400*--------------------------------------------------------------*
012500 200-UNLIKE-PRODUCT.
012600*--------------------------------------------------------------*
012700*
012800*    DELETE-IF-PRESENT.  A ROW THAT DOES NOT EXIST IS NOT AN
012900*    ERROR EITHER - UNLIKING A PRODUCT NEVER LIKED IS A NO-OP.
013000*
013100     IF  LS-ALREADY-EXISTS-NO
013200         GO TO 200-EXIT
013300     END-IF.
013400*
013500     SET LS-ROW-WAS-CHANGED TO TRUE.
013600     ADD 1 TO WS-UNLIKES-TODAY.
013700     MOVE -1 TO LS-COUNTER-DELTA.
013800*
013900 200-EXIT.
014000     EXIT.
014100*
014200 END OF ORCLIK01.
