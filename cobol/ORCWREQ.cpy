000010*--------------------------------------------------------------*
000020*                                                              *
000030*      ORCWREQ.CPY                                             *
000040*      CART LINE LAYOUT - ORDER-ITEM-REQUEST-FILE.               *
000050*      TRANSIENT INPUT TO ORCORD01, ONE RECORD PER REQUESTED     *
000060*      CART LINE, PROCESSED IN THE ORDER SUPPLIED.  INPUT-ONLY, *
000070*      NO KEY.                                                  *
000080*                                                              *
000090*--------------------------------------------------------------*
000100*
000110*    AMENDMENT HISTORY
000120*
000130*    DATE       BY    TKT        DESCRIPTION
000140*    --------   ----  ---------  --------------------------
000150*    05/14/93   RLB   DP-0130    ORIGINAL COPYBOOK
000160*
000170*--------------------------------------------------------------*
000180*
000190     05  ORDER-ITEM-REQUEST.
000200*
000210*        PRODUCT BEING ORDERED.
000220*
000230         10  REQ-PRODUCT-ID               PIC 9(9).
000240*
000250*        QUANTITY REQUESTED, GREATER THAN ZERO.
000260*
000270         10  REQ-QUANTITY                 PIC S9(5) COMP-3.
000280*
000290         10  FILLER                       PIC X(10).
