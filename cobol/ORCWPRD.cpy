000010*--------------------------------------------------------------*
000020*                                                              *
000030*      ORCWPRD.CPY                                             *
000040*      PRODUCT MASTER RECORD LAYOUT - PRODUCT-FILE.              *
000050*      READ BY ORCORD01 AT ORDER-PRICING TIME TO CAPTURE THE    *
000060*      UNIT PRICE AND CHECK SELLABILITY; EDITED BY ORCMST01.    *
000070*                                                              *
000080*--------------------------------------------------------------*
000090*
000100*    AMENDMENT HISTORY
000110*
000120*    DATE       BY    TKT        DESCRIPTION
000130*    --------   ----  ---------  --------------------------
000140*    04/02/93   RLB   DP-0122    ORIGINAL COPYBOOK
000150*    09/14/94   PDW   DP-0298    ADDED PRODUCT-LIKE-COUNT FOR
000160*                                THE LIKE-SERVICE TALLY
000170*    02/03/98   PDW   DP-0305    ADDED PRODUCT-IS-SELLABLE -
000180*                                VISIBLE PRODUCTS NO LONGER
000190*                                ALWAYS ORDERABLE
000200*
000210*--------------------------------------------------------------*
000220*
000230     05  PRODUCT-RECORD.
000240*
000250*        SURROGATE KEY.
000260*
000270         10  PRODUCT-ID                   PIC 9(9).
000280*
000290*        REQUIRED, NON-BLANK.
000300*
000310         10  PRODUCT-NAME                 PIC X(100).
000320*
000330*        OPTIONAL - MAY BE BLANK.
000340*
000350         10  PRODUCT-DESC                 PIC X(500).
000360*
000370*        UNIT PRICE, 2 DECIMALS, NEVER NEGATIVE.  CAPTURED
000380*        ONTO THE ORDER ITEM AT THE MOMENT OF ORDERING.
000390*
000400         10  PRODUCT-PRICE                PIC S9(9)V99 COMP-3.
000410*
000420*        LIKE TALLY MAINTAINED BY ORCLIK01, NEVER NEGATIVE.
000430*
000440         10  PRODUCT-LIKE-COUNT            PIC 9(9).
000450*
000460*        ON_SALE / STOPPED.
000470*
000480         10  PRODUCT-STATUS               PIC X(10).
000490             88  PRODUCT-STAT-ON-SALE      VALUE 'ON_SALE'.
000500             88  PRODUCT-STAT-STOPPED      VALUE 'STOPPED'.
000510*
000520*        VISIBILITY AND SELLABILITY FLAGS.  A PRODUCT MAY BE
000530*        VISIBLE IN THE CATALOG WITHOUT BEING SELLABLE - THE
000540*        ORDER-PRICING STEP CHECKS SELLABLE ONLY.
000550*
000560         10  PRODUCT-FLAGS.
000570             15  PRODUCT-IS-VISIBLE        PIC X.
000580                 88  PRODUCT-VISIBLE-YES   VALUE 'Y'.
000590                 88  PRODUCT-VISIBLE-NO    VALUE 'N'.
000600             15  PRODUCT-IS-SELLABLE       PIC X.
000610                 88  PRODUCT-SELLABLE-YES  VALUE 'Y'.
000620                 88  PRODUCT-SELLABLE-NO   VALUE 'N'.
000630         10  PRODUCT-FLAGS-X REDEFINES PRODUCT-FLAGS PIC XX.
000640*
000650*        FK TO BRAND-RECORD.
000660*
000670         10  PRODUCT-BRAND-ID             PIC 9(9).
000680*
000690         10  FILLER                       PIC X(16).
