000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    ORCPNT01.
000300 AUTHOR.        R L BRANNIGAN.
000400 INSTALLATION.  MIDWEST MERCHANDISE DP CENTER.
000500 DATE-WRITTEN.  03/11/93.
000600 DATE-COMPILED.
000700 SECURITY.      NONE.
000800*
000900*--------------------------------------------------------------*
001000*                                                              *
001100*      ORCPNT01 - POINT LEDGER SUBPROGRAM                      *
001200*                                                              *
001300*--------------------------------------------------------------*
001400*
001500*    DESCRIPTION.
001600*
001700*    CHARGES OR DEDUCTS AGAINST A CUSTOMER'S PREPAID POINT
001800*    BALANCE (POINT-RECORD), OR POSTS TO THE OLD INTEGER
001900*    LEDGER STILL CARRIED ON THE USER-RECORD ITSELF (THE
002000*    "LEGACY ADD" FUNCTION, KEPT FOR THE FEW CALLERS THAT
002100*    NEVER MOVED OVER TO THE DEDICATED POINT-FILE).  THE
002200*    CALLER OWNS ALL FILE I/O - THIS PROGRAM ONLY APPLIES THE
002300*    CHANGE TO WHICHEVER BUFFER IS PASSED AND REPORTS THE
002400*    RESULT.
002500*
002600*    ORCORD01 CALLS THE DEDUCT FUNCTION AT ORDER-CONFIRM TIME
002700*    TO COLLECT PAYMENT FOR THE ORDER'S FINAL AMOUNT.
002800*
002900*--------------------------------------------------------------*
003000*    AMENDMENT HISTORY
003100*
003200*    DATE       BY    TKT        DESCRIPTION
003300*    --------   ----  ---------  --------------------------
003400*    03/11/93   RLB   DP-0118    ORIGINAL PROGRAM - CHARGE
003500*                                AND DEDUCT ONLY
003600*    11/02/96   PDW   DP-0277    ADDED THE LEGACY-ADD FUNCTION
003700*                                AGAINST USER-POINT FOR
003800*                                CALLERS NOT YET ON THE
003900*                                DEDICATED POINT-FILE
004000*    07/14/99   CMK   Y2K-0007   REVIEWED - NO DATE FIELDS
004100*                                HELD HERE, NO CHANGE REQUIRED
004200*    11/14/00   TJH   DP-0495    REVIEWED AGAINST THE NEW
004300*                                CORPORATE DATA STANDARDS AUDIT -
004400*                                LEDGER AMOUNT AND BALANCE FIELDS
004500*                                ALREADY MEET THE CENTS-PRECISION
004600*                                RULE, NO CHANGE REQUIRED
004700*--------------------------------------------------------------*
004800*
004900 ENVIRONMENT DIVISION.
005000 CONFIGURATION SECTION.
005100 SPECIAL-NAMES.
005200     C01 IS TOP-OF-FORM.
005300*
005400 DATA DIVISION.
005500 WORKING-STORAGE SECTION.
005600*
005700 01  WS-WORK-FIELDS.
005800     05  WS-NEW-BALANCE               PIC S9(11)V99 COMP-3
005900                                       VALUE 0.
006000     05  WS-NEW-USER-POINT            PIC S9(9) COMP-3 VALUE 0.
006100     05  WS-CALLS-PROCESSED           PIC S9(7) COMP-3 VALUE 0.
006200     05  FILLER                       PIC X(04).
006300*
006400 LINKAGE SECTION.
006500*
006600 01  LS-POINT-RECORD.
006700     COPY ORCWPNT.
006800*
006900 01  LS-USER-RECORD.
007000     COPY ORCWUSR.
007100*
007200 01  LS-LEDGER-PARMS.
007300     05  LS-FUNCTION-CODE             PIC X.
007400         88  LS-FUNC-CHARGE            VALUE 'C'.
007500         88  LS-FUNC-DEDUCT            VALUE 'D'.
007600         88  LS-FUNC-LEGACY-ADD        VALUE 'L'.
007700     05  LS-AMOUNT                    PIC S9(11)V99 COMP-3.
007800     05  LS-CURRENT-BALANCE           PIC S9(11)V99 COMP-3.
007900     05  LS-RETURN-CODE               PIC 9(2) COMP.
008000         88  LS-RC-OK                 VALUE 00.
008100         88  LS-RC-NOT-FOUND          VALUE 04.
008200         88  LS-RC-BAD-REQUEST        VALUE 08.
008300     05  FILLER                       PIC X(02).
008400*
008500*--------------------------------------------------------------*
008600 PROCEDURE DIVISION USING LS-POINT-RECORD LS-USER-RECORD
008700                          LS-LEDGER-PARMS.
008800*--------------------------------------------------------------*
008900*
009000 000-MAIN.
009100*
009200     ADD 1 TO WS-CALLS-PROCESSED.
009300     SET LS-RC-OK TO TRUE.
009400*
009500     IF  LS-AMOUNT NOT > 0
009600         SET LS-RC-BAD-REQUEST TO TRUE
009700         GO TO 000-EXIT
009800     END-IF.
009900*
010000     EVALUATE TRUE
010100         WHEN LS-FUNC-CHARGE
010200             PERFORM 100-CHARGE-POINTS THRU 100-EXIT
010300         WHEN LS-FUNC-DEDUCT
010400             PERFORM 200-DEDUCT-POINTS THRU 200-EXIT
010500         WHEN LS-FUNC-LEGACY-ADD                                   DP-0277
010600             PERFORM 300-LEGACY-ADD-POINT THRU 300-EXIT            DP-0277
010700         WHEN OTHER
010800             SET LS-RC-BAD-REQUEST TO TRUE
010900     END-EVALUATE.
011000*
011100 000-EXIT.
011200     EXIT PROGRAM.
011300*
011400*--------------------------------------------------------------*
011500 100-CHARGE-POINTS.
011600*--------------------------------------------------------------*
011700*
011800*    UNCONDITIONAL ADD - A CHARGE NEVER FAILS ONCE THE AMOUNT
011900*    ITSELF IS VALID (CHECKED IN 000-MAIN).
012000*
012100     COMPUTE WS-NEW-BALANCE = POINT-AMOUNT + LS-AMOUNT.
012200     MOVE WS-NEW-BALANCE TO POINT-AMOUNT.
012300     MOVE POINT-AMOUNT TO LS-CURRENT-BALANCE.
012400*
012500 100-EXIT.
012600     EXIT.
012700*
012800*--------------------------------------------------------------*
012900 200-DEDUCT-POINTS.
013000*--------------------------------------------------------------*
013100*
013200*    A DEDUCT MAY NOT DRIVE THE BALANCE BELOW ZERO.  WHEN IT
013300*    WOULD, LS-CURRENT-BALANCE CARRIES BACK THE BALANCE ON
013400*    HAND SO THE CALLER CAN REPORT IT ALONGSIDE THE AMOUNT
013500*    REQUESTED, THE SAME AS ORCSTK01 DOES FOR STOCK.
013600*
013700     MOVE POINT-AMOUNT TO LS-CURRENT-BALANCE.
013800*
013900     IF  POINT-AMOUNT < LS-AMOUNT
014000         SET LS-RC-BAD-REQUEST TO TRUE
014100         GO TO 200-EXIT
014200     END-IF.
014300*
014400     COMPUTE WS-NEW-BALANCE = POINT-AMOUNT - LS-AMOUNT.
014500     MOVE WS-NEW-BALANCE TO POINT-AMOUNT.
014600     MOVE POINT-AMOUNT TO LS-CURRENT-BALANCE.
014700*
014800 200-EXIT.
014900     EXIT.
015000*
015100*--------------------------------------------------------------*
015200 300-LEGACY-ADD-POINT.                                             DP-0277
015300*--------------------------------------------------------------*
015400*
015500*    THE OLD USER-POINT LEDGER IS WHOLE-WON AND ADD-ONLY - NO
015600*    DEDUCT FUNCTION WAS EVER WRITTEN AGAINST IT.  FRACTIONAL
015700*    PORTIONS OF LS-AMOUNT ARE DROPPED, NOT ROUNDED - THIS
015800*    MATCHES HOW THE FIELD BEHAVED BEFORE THE POINT-FILE
015900*    LEDGER WAS ADDED.
016000*
016100     COMPUTE WS-NEW-USER-POINT =
016200         USER-POINT + LS-AMOUNT.
016300     MOVE WS-NEW-USER-POINT TO USER-POINT.
016400*
016500 300-EXIT.
016600     EXIT.
016700*
016800 END OF ORCPNT01.
