000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    ORCORD01.
000300 AUTHOR.        R L BRANNIGAN.
000400 INSTALLATION.  MIDWEST MERCHANDISE DP CENTER.
000500 DATE-WRITTEN.  05/14/93.
000600 DATE-COMPILED.
000700 SECURITY.      NONE.
000800*
000900*--------------------------------------------------------------*
001000*                                                              *
001100*      ORCORD01 - ORDER PRICING AND CREATION DRIVER             *
001200*                                                              *
001300*--------------------------------------------------------------*
001400*
001500*    DESCRIPTION.
001600*
001700*    PRICES ONE CUSTOMER'S CART AGAINST THE PRODUCT AND STOCK
001800*    MASTERS, RESERVES STOCK, COLLECTS PAYMENT OUT OF THE
001900*    CUSTOMER'S POINT BALANCE, AND WRITES THE CONFIRMED ORDER
002000*    AND ITS LINE ITEMS.  ONE RUN PRICES ONE CUSTOMER'S CART -
002100*    THE CUSTOMER, THE NEXT ORDER-ID AND THE NEXT ITEM-ID ARE
002200*    GIVEN ON A ONE-RECORD PARAMETER CARD (NO KEY GENERATOR
002300*    EXISTS IN THIS SUITE - THE CARD IS THE KEY SEED, THE SAME
002400*    CONVENTION THE SHOP USES FOR TERMINAL-DRIVEN RUNS, JUST
002500*    FLOWING IN FROM A CARD INSTEAD).
002600*
002700*    PRODUCT AND STOCK ARE LOADED INTO WORKING-STORAGE TABLES
002800*    AT THE START OF THE RUN AND SEARCHED BY KEY (SEARCH ALL -
002900*    BOTH MASTERS ARE MAINTAINED IN ASCENDING KEY ORDER) SINCE
003000*    A CART CAN NAME ITS LINES IN ANY ORDER AGAINST A MASTER
003100*    FILE THAT HAS NO INDEX OF ITS OWN.  STOCK-FILE IS
003200*    REWRITTEN WHOLESALE FROM THE UPDATED TABLE AT THE END OF
003300*    THE RUN - A DECREASE MADE AGAINST AN EARLIER CART LINE IS
003400*    NOT BACKED OUT IF A LATER LINE FAILS THE ORDER (SEE
003500*    200-PROCESS-CART-LINE).
003600*
003700*--------------------------------------------------------------*
003800*    AMENDMENT HISTORY
003900*
004000*    DATE       BY    TKT        DESCRIPTION
004100*    --------   ----  ---------  --------------------------
004200*    05/14/93   RLB   DP-0130    ORIGINAL PROGRAM
004300*    09/22/95   RLB   DP-0341    ORDER-DISCOUNT-AMOUNT LEFT AT
004400*                                ZERO HERE - COUPONS ARE NOW A
004500*                                SEPARATE STEP, SEE ORCCPN01
004600*    07/14/99   CMK   Y2K-0007   REVIEWED - NO DATE FIELDS
004700*                                HELD HERE, NO CHANGE REQUIRED
004800*    02/03/98   PDW   DP-0305    SELLABILITY CHECK NO LONGER
004900*                                IMPLIED BY VISIBILITY - CALLS
005000*                                OUT TO PRODUCT-IS-SELLABLE
005100*    04/19/02   TJH   DP-0533    REJECT AN ORDER WITH NO CART
005200*                                LINES INSTEAD OF CONFIRMING
005300*                                AN EMPTY ORDER
005400*--------------------------------------------------------------*
005500*
005600 ENVIRONMENT DIVISION.
005700 CONFIGURATION SECTION.
005800 SPECIAL-NAMES.
005900     C01 IS TOP-OF-FORM.
006000*
006100 INPUT-OUTPUT SECTION.
006200 FILE-CONTROL.
006300*
006400     SELECT CARD-FILE ASSIGN TO ORDPARM
006500         FILE STATUS IS WS-CARD-STATUS.
006600*
006700     SELECT USER-FILE ASSIGN TO USRMAST
006800         ORGANIZATION IS SEQUENTIAL
006900         FILE STATUS IS WS-USER-STATUS.
007000*
007100     SELECT POINT-FILE ASSIGN TO PNTMAST
007200         ORGANIZATION IS SEQUENTIAL
007300         FILE STATUS IS WS-POINT-STATUS.
007400*
007500     SELECT PRODUCT-FILE ASSIGN TO PRDMAST
007600         ORGANIZATION IS SEQUENTIAL
007700         FILE STATUS IS WS-PRODUCT-STATUS.
007800*
007900     SELECT STOCK-FILE ASSIGN TO STKMAST
008000         ORGANIZATION IS SEQUENTIAL
008100         FILE STATUS IS WS-STOCK-STATUS.
008200*
008300     SELECT ORDER-FILE ASSIGN TO ORDMAST
008400         ORGANIZATION IS SEQUENTIAL
008500         FILE STATUS IS WS-ORDER-STATUS.
008600*
008700     SELECT ITEM-FILE ASSIGN TO ITMMAST
008800         ORGANIZATION IS SEQUENTIAL
008900         FILE STATUS IS WS-ITEM-STATUS.
009000*
009100     SELECT CART-FILE ASSIGN TO CARTIN
009200         ORGANIZATION IS SEQUENTIAL
009300         FILE STATUS IS WS-CART-STATUS.
009400*
009500 DATA DIVISION.
009600 FILE SECTION.
009700*
009800 FD  CARD-FILE
009900     RECORDING MODE IS F
010000     LABEL RECORDS ARE STANDARD.
010100 01  CARD-RECORD.
010200     05  CARD-USER-ID                 PIC 9(9).
010300     05  CARD-NEXT-ORDER-ID            PIC 9(9).
010400     05  CARD-NEXT-ITEM-ID             PIC 9(9).
010500     05  FILLER                       PIC X(53).
010600*
010700 FD  USER-FILE
010800     RECORDING MODE IS F
010900     LABEL RECORDS ARE STANDARD.
011000 01  USER-FILE-RECORD.
011100     COPY ORCWUSR.
011200*
011300 FD  POINT-FILE
011400     RECORDING MODE IS F
011500     LABEL RECORDS ARE STANDARD.
011600 01  POINT-FILE-RECORD.
011700     COPY ORCWPNT.
011800*
011900 FD  PRODUCT-FILE
012000     RECORDING MODE IS F
012100     LABEL RECORDS ARE STANDARD.
012200 01  PRODUCT-FILE-RECORD.
012300     COPY ORCWPRD.
012400*
012500 FD  STOCK-FILE
012600     RECORDING MODE IS F
012700     LABEL RECORDS ARE STANDARD.
012800 01  STOCK-FILE-RECORD.
012900     COPY ORCWSTK.
013000*
013100 FD  ORDER-FILE
013200     RECORDING MODE IS F
013300     LABEL RECORDS ARE STANDARD.
013400 01  ORDER-FILE-RECORD.
013500     COPY ORCWORD.
013600*
013700 FD  ITEM-FILE
013800     RECORDING MODE IS F
013900     LABEL RECORDS ARE STANDARD.
014000 01  ITEM-FILE-RECORD.
014100     COPY ORCWOIT.
014200*
014300 FD  CART-FILE
014400     RECORDING MODE IS F
014500     LABEL RECORDS ARE STANDARD.
014600 01  CART-FILE-RECORD.
014700     COPY ORCWREQ.
014800*
014900 WORKING-STORAGE SECTION.
015000*
015100 01  WS-LITERALS.
015200     COPY ORCWLITS.
015300*
015400 01  WS-FILE-STATUS-FIELDS.
015500     05  WS-CARD-STATUS                PIC XX VALUE '00'.
015600     05  WS-USER-STATUS                 PIC XX VALUE '00'.
015700     05  WS-POINT-STATUS                 PIC XX VALUE '00'.
015800     05  WS-PRODUCT-STATUS               PIC XX VALUE '00'.
015900     05  WS-STOCK-STATUS                 PIC XX VALUE '00'.
016000     05  WS-ORDER-STATUS                 PIC XX VALUE '00'.
016100     05  WS-ITEM-STATUS                  PIC XX VALUE '00'.
016200     05  WS-CART-STATUS                  PIC XX VALUE '00'.
016300     05  FILLER                          PIC X(02).
016400*
016500 01  WS-SWITCHES.
016600     05  WS-USER-FOUND-SW               PIC X VALUE 'N'.
016700         88  WS-USER-FOUND              VALUE 'Y'.
016800     05  WS-POINT-FOUND-SW              PIC X VALUE 'N'.
016900         88  WS-POINT-FOUND             VALUE 'Y'.
017000     05  WS-PRODUCT-FOUND-SW            PIC X VALUE 'N'.
017100         88  WS-PRODUCT-FOUND           VALUE 'Y'.
017200     05  WS-CART-EOF-SW                 PIC X VALUE 'N'.
017300         88  WS-CART-EOF                VALUE 'Y'.
017400     05  WS-ABORT-RUN-SW                PIC X VALUE 'N'.
017500         88  WS-ABORT-RUN               VALUE 'Y'.
017600     05  FILLER                          PIC X(03).
017700*
017800 77  WS-RETURN-CODE                    PIC 9(2) COMP VALUE 0.
017900     88  WS-RC-OK                      VALUE 00.
018000     88  WS-RC-NOT-FOUND                VALUE 04.
018100     88  WS-RC-BAD-REQUEST              VALUE 08.
018200*
018300*    PRODUCT MASTER TABLE - ONLY THE FIELDS PRICING NEEDS ARE
018400*    HELD HERE, NOT THE WHOLE MASTER RECORD.
018500*
018600 01  WS-PRODUCT-TABLE.
018700     05  WS-PRODUCT-COUNT              PIC S9(4) COMP VALUE 0.
018800     05  FILLER                        PIC X(02).
018900     05  WS-PRODUCT-ENTRY OCCURS 2000 TIMES
019000                 ASCENDING KEY IS TBL-PRODUCT-ID
019100                 INDEXED BY PRD-IDX.
019200         10  TBL-PRODUCT-ID            PIC 9(9).
019300         10  TBL-PRODUCT-PRICE          PIC S9(9)V99 COMP-3.
019400         10  TBL-PRODUCT-SELLABLE-SW    PIC X.
019500             88  TBL-PRODUCT-SELLABLE  VALUE 'Y'.
019600         10  FILLER                    PIC X(02).
019700*
019800*    STOCK MASTER TABLE - STOCK-ID IS CARRIED SO THE END-OF-
019900*    RUN REWRITE CAN PUT IT BACK UNCHANGED.
020000*
020100 01  WS-STOCK-TABLE.
020200     05  WS-STOCK-COUNT                PIC S9(4) COMP VALUE 0.
020300     05  FILLER                        PIC X(02).
020400     05  WS-STOCK-ENTRY OCCURS 2000 TIMES
020500                 ASCENDING KEY IS TBL-STOCK-PRODUCT-ID
020600                 INDEXED BY STK-IDX.
020700         10  TBL-STOCK-ID              PIC 9(9).
020800         10  TBL-STOCK-PRODUCT-ID       PIC 9(9).
020900         10  TBL-STOCK-QUANTITY         PIC S9(9) COMP-3.
021000         10  FILLER                    PIC X(02).
021100*
021200*    ORDER-ITEM WORK TABLE - HELD UNWRITTEN UNTIL THE WHOLE
021300*    ORDER CLEARS EVERY CHECK.
021400*
021500 01  WS-ITEM-TABLE.
021600     05  WS-ITEM-COUNT                 PIC S9(4) COMP VALUE 0.
021700     05  FILLER                        PIC X(02).
021800     05  WS-ITEM-ENTRY OCCURS 200 TIMES INDEXED BY ITM-IDX.
021900         10  TBL-ITEM-PRODUCT-ID       PIC 9(9).
022000         10  TBL-ITEM-QUANTITY          PIC S9(5) COMP-3.
022100         10  TBL-ITEM-UNIT-PRICE        PIC S9(9)V99 COMP-3.
022200         10  TBL-ITEM-TOTAL-AMOUNT      PIC S9(9)V99 COMP-3.
022300         10  FILLER                    PIC X(02).
022400*
022500 01  WS-WORK-FIELDS.
022600     05  WS-CART-LINE-QTY              PIC S9(5) COMP-3 VALUE 0.
022700     05  WS-ORDERS-WRITTEN             PIC S9(7) COMP-3 VALUE 0.
022800     05  FILLER                        PIC X(05).
022900*
023000*    SCRATCH AREA PASSED TO ORCMST01 FOR THE BRAND SLOT IN ITS
023100*    CALL INTERFACE - ORCORD01 NEVER EDITS A BRAND RECORD, BUT
023200*    THE SUBPROGRAM'S LINKAGE CALLS FOR THE AREA TO BE THERE.
023300*
023400 01  WS-SCRATCH-BRAND-RECORD.
023500     COPY ORCWBRD.
023600*
023700 01  WS-STK-ADJUST-PARMS.
023800     05  WS-STK-FUNCTION-CODE          PIC X.
023900     05  WS-STK-AMOUNT                 PIC S9(5) COMP-3.
024000     05  WS-STK-CURRENT-QTY            PIC S9(9) COMP-3.
024100     05  WS-STK-RETURN-CODE            PIC 9(2) COMP.
024200     05  FILLER                        PIC X(02).
024300*
024400 01  WS-PNT-LEDGER-PARMS.
024500     05  WS-PNT-FUNCTION-CODE          PIC X.
024600     05  WS-PNT-AMOUNT                  PIC S9(11)V99 COMP-3.
024700     05  WS-PNT-CURRENT-BALANCE         PIC S9(11)V99 COMP-3.
024800     05  WS-PNT-RETURN-CODE             PIC 9(2) COMP.
024900     05  FILLER                         PIC X(02).
025000*
025100 01  WS-MST-EDIT-PARMS.
025200     05  WS-MST-FUNCTION-CODE          PIC X.
025300     05  WS-MST-RETURN-CODE            PIC 9(2) COMP.
025400     05  FILLER                        PIC X(02).
025500*
025600*--------------------------------------------------------------*
025700 PROCEDURE DIVISION.
025800*--------------------------------------------------------------*
025900*
026000 000-MAIN.
026100*
026200     PERFORM 950-OPEN-ALL-FILES THRU 950-EXIT.
026300     PERFORM 600-LOAD-PRODUCT-TABLE THRU 600-EXIT.
026400     PERFORM 650-LOAD-STOCK-TABLE THRU 650-EXIT.
026500     PERFORM 100-READ-CONTROL-CARD THRU 100-EXIT.
026600*
026700     IF  NOT WS-ABORT-RUN
026800         PERFORM 150-FIND-USER-RECORD THRU 150-EXIT
026900     END-IF.
027000*
027100     PERFORM 200-PROCESS-CART-LINE THRU 290-EXIT
027200         UNTIL WS-CART-EOF OR WS-ABORT-RUN.
027300*
027400     IF  NOT WS-ABORT-RUN AND WS-ITEM-COUNT = 0                    DP-0533
027500         DISPLAY 'ORCORD01 - CART HAD NO USABLE LINES'             DP-0533
027600         SET WS-ABORT-RUN TO TRUE                                  DP-0533
027700         SET WS-RC-BAD-REQUEST TO TRUE                             DP-0533
027800     END-IF.
027900*
028000     IF  NOT WS-ABORT-RUN
028100         PERFORM 800-PRICE-ORDER-TOTALS THRU 800-EXIT
028200     END-IF.
028300*
028400     IF  NOT WS-ABORT-RUN
028500         PERFORM 160-FIND-POINT-RECORD THRU 160-EXIT
028600     END-IF.
028700*
028800     IF  NOT WS-ABORT-RUN
028900         PERFORM 810-DEDUCT-CUSTOMER-POINTS THRU 810-EXIT
029000     END-IF.
029100*
029200     IF  NOT WS-ABORT-RUN
029300         PERFORM 850-CONFIRM-ORDER THRU 850-EXIT
029400     END-IF.
029500*
029600     IF  NOT WS-ABORT-RUN
029700         PERFORM 900-WRITE-ORDER-AND-ITEMS THRU 900-EXIT
029800         ADD 1 TO WS-ORDERS-WRITTEN
029900     END-IF.
030000*
030100     PERFORM 960-REWRITE-STOCK-FILE THRU 960-EXIT.
030200     PERFORM 990-CLOSE-ALL-FILES THRU 990-EXIT.
030300     GOBACK.
030400*
030500*--------------------------------------------------------------*
030600 100-READ-CONTROL-CARD.
030700*--------------------------------------------------------------*
030800*
030900     READ CARD-FILE.
031000*
031100     EVALUATE WS-CARD-STATUS
031200         WHEN '00'
031300             CONTINUE
031400         WHEN OTHER
031500             DISPLAY 'ORCORD01 - NO PARAMETER CARD - ABORTING'
031600             SET WS-ABORT-RUN TO TRUE
031700             SET WS-RC-NOT-FOUND TO TRUE
031800     END-EVALUATE.
031900*
032000 100-EXIT.
032100     EXIT.
032200*
032300*--------------------------------------------------------------*
032400 150-FIND-USER-RECORD.
032500*--------------------------------------------------------------*
032600*
032700     SET WS-USER-FOUND TO FALSE.
032800*
032900 150-READ.
033000     READ USER-FILE.
033100*
033200     EVALUATE WS-USER-STATUS
033300         WHEN '00'
033400             IF  USER-ID = CARD-USER-ID
033500                 SET WS-USER-FOUND TO TRUE
033600                 GO TO 150-EXIT
033700             END-IF
033800             GO TO 150-READ
033900         WHEN '10'
034000             CONTINUE
034100         WHEN OTHER
034200             DISPLAY 'ORCORD01 - USER-FILE I/O ERROR '
034300                 WS-USER-STATUS
034400             SET WS-ABORT-RUN TO TRUE
034500     END-EVALUATE.
034600*
034700     IF  NOT WS-USER-FOUND
034800         DISPLAY 'ORCORD01 - USER NOT FOUND - ID ' CARD-USER-ID
034900         SET WS-ABORT-RUN TO TRUE
035000         SET WS-RC-NOT-FOUND TO TRUE
035100     END-IF.
035200*
035300 150-EXIT.
035400     EXIT.
035500*
035600*--------------------------------------------------------------*
035700 160-FIND-POINT-RECORD.
035800*--------------------------------------------------------------*
035900*
036000     SET WS-POINT-FOUND TO FALSE.
036100*
036200 160-READ.
036300     READ POINT-FILE.
036400*
036500     EVALUATE WS-POINT-STATUS
036600         WHEN '00'
036700             IF  POINT-USER-ID = CARD-USER-ID
036800                 SET WS-POINT-FOUND TO TRUE
036900                 GO TO 160-EXIT
037000             END-IF
037100             GO TO 160-READ
037200         WHEN '10'
037300             CONTINUE
037400         WHEN OTHER
037500             DISPLAY 'ORCORD01 - POINT-FILE I/O ERROR '
037600                 WS-POINT-STATUS
037700             SET WS-ABORT-RUN TO TRUE
037800     END-EVALUATE.
037900*
038000     IF  NOT WS-POINT-FOUND
038100         DISPLAY 'ORCORD01 - POINT RECORD NOT FOUND - USER '
038200             CARD-USER-ID
038300         SET WS-ABORT-RUN TO TRUE
038400         SET WS-RC-NOT-FOUND TO TRUE
038500     END-IF.
038600*
038700 160-EXIT.
038800     EXIT.
038900*
039000*--------------------------------------------------------------*
039100 200-PROCESS-CART-LINE.
039200*--------------------------------------------------------------*
039300*
039400*    ONE PASS OF THIS RANGE PRICES ONE CART LINE.  A LINE THAT
039500*    FAILS ABORTS THE WHOLE ORDER (WS-ABORT-RUN) - NOTHING IS
039600*    WRITTEN - BUT ANY STOCK ALREADY DECREASED FOR EARLIER
039700*    LINES IN THIS SAME ORDER STAYS DECREASED, PER THE RULE IN
039800*    THE PROGRAM BANNER ABOVE.
039900*
040000 210-READ-CART-LINE.
040100     READ CART-FILE.
040200*
040300     EVALUATE WS-CART-STATUS
040400         WHEN '00'
040500             CONTINUE
040600         WHEN '10'
040700             SET WS-CART-EOF TO TRUE
040800             GO TO 290-EXIT
040900         WHEN OTHER
041000             DISPLAY 'ORCORD01 - CART-FILE I/O ERROR '
041100                 WS-CART-STATUS
041200             SET WS-ABORT-RUN TO TRUE
041300             GO TO 290-EXIT
041400     END-EVALUATE.
041500*
041600 220-LOOKUP-PRODUCT.
041700     SET WS-PRODUCT-FOUND TO FALSE.
041800     SET PRD-IDX TO 1.
041900*
042000     IF  WS-PRODUCT-COUNT > 0
042100         SEARCH ALL WS-PRODUCT-ENTRY
042200             WHEN TBL-PRODUCT-ID (PRD-IDX) = REQ-PRODUCT-ID
042300                 SET WS-PRODUCT-FOUND TO TRUE
042400         END-SEARCH
042500     END-IF.
042600*
042700     IF  NOT WS-PRODUCT-FOUND
042800         DISPLAY 'ORCORD01 - PRODUCT NOT FOUND - ID '
042900             REQ-PRODUCT-ID
043000         SET WS-ABORT-RUN TO TRUE
043100         SET WS-RC-NOT-FOUND TO TRUE
043200         GO TO 290-EXIT
043300     END-IF.
043400*
043500 230-CHECK-SELLABLE.
043600     IF  NOT TBL-PRODUCT-SELLABLE (PRD-IDX)
043700         DISPLAY 'ORCORD01 - PRODUCT NOT SELLABLE - ID '
043800             REQ-PRODUCT-ID
043900         SET WS-ABORT-RUN TO TRUE
044000         SET WS-RC-BAD-REQUEST TO TRUE
044100         GO TO 290-EXIT
044200     END-IF.
044300*
044400 240-PRICE-LINE.
044500     IF  REQ-QUANTITY NOT > 0
044600         DISPLAY 'ORCORD01 - CART QUANTITY NOT POSITIVE'
044700         SET WS-ABORT-RUN TO TRUE
044800         SET WS-RC-BAD-REQUEST TO TRUE
044900         GO TO 290-EXIT
045000     END-IF.
045100*
045200     MOVE REQ-QUANTITY TO WS-CART-LINE-QTY.
045300*
045400 250-RESERVE-STOCK.
045500     SET STK-IDX TO 1.
045600*
045700     IF  WS-STOCK-COUNT = 0
045800         DISPLAY 'ORCORD01 - STOCK TABLE EMPTY'
045900         SET WS-ABORT-RUN TO TRUE
046000         SET WS-RC-NOT-FOUND TO TRUE
046100         GO TO 290-EXIT
046200     END-IF.
046300*
046400*    THE STOCK-FILE-RECORD BUFFER IS ALSO THIS PROGRAM'S STOCK
046500*    I/O AREA (SEE 650-LOAD-STOCK-TABLE AND 960-REWRITE-STOCK-
046600*    FILE) AND NOW HOLDS WHATEVER ROW WAS LAST READ OR WRITTEN -
046700*    THE MATCHED TABLE ENTRY MUST BE RELOADED INTO IT BEFORE
046800*    ORCSTK01 IS CALLED, SINCE THAT PROGRAM WORKS DIRECTLY
046900*    AGAINST STOCK-QUANTITY IN THE BUFFER, NOT AGAINST A PARM.
047000*
047100     SEARCH ALL WS-STOCK-ENTRY
047200         WHEN TBL-STOCK-PRODUCT-ID (STK-IDX) = REQ-PRODUCT-ID
047300             MOVE TBL-STOCK-ID (STK-IDX) TO STOCK-ID
047400             MOVE TBL-STOCK-PRODUCT-ID (STK-IDX) TO
047500                 STOCK-PRODUCT-ID
047600             MOVE TBL-STOCK-QUANTITY (STK-IDX) TO STOCK-QUANTITY
047700             MOVE 'D' TO WS-STK-FUNCTION-CODE
047800             MOVE WS-CART-LINE-QTY TO WS-STK-AMOUNT
047900             CALL 'ORCSTK01' USING STOCK-FILE-RECORD
048000                 WS-STK-ADJUST-PARMS
048100         WHEN OTHER
048200             DISPLAY 'ORCORD01 - STOCK NOT FOUND - PRODUCT '
048300                 REQ-PRODUCT-ID
048400             SET WS-ABORT-RUN TO TRUE
048500             SET WS-RC-NOT-FOUND TO TRUE
048600             GO TO 290-EXIT
048700     END-SEARCH.
048800*
048900     IF  WS-STK-RETURN-CODE NOT = 0
049000         DISPLAY 'ORCORD01 - INSUFFICIENT STOCK - PRODUCT '
049100             REQ-PRODUCT-ID ' ON HAND ' WS-STK-CURRENT-QTY
049200             ' REQUESTED ' WS-CART-LINE-QTY
049300         SET WS-ABORT-RUN TO TRUE
049400         SET WS-RC-BAD-REQUEST TO TRUE
049500         GO TO 290-EXIT
049600     END-IF.
049700*
049800     MOVE STOCK-QUANTITY TO TBL-STOCK-QUANTITY (STK-IDX).
049900*
050000 260-ADD-ORDER-ITEM.
050100     ADD 1 TO WS-ITEM-COUNT.
050200     SET ITM-IDX TO WS-ITEM-COUNT.
050300*
050400     MOVE REQ-PRODUCT-ID TO TBL-ITEM-PRODUCT-ID (ITM-IDX).
050500     MOVE WS-CART-LINE-QTY TO TBL-ITEM-QUANTITY (ITM-IDX).
050600     MOVE TBL-PRODUCT-PRICE (PRD-IDX) TO
050700         TBL-ITEM-UNIT-PRICE (ITM-IDX).
050800     COMPUTE TBL-ITEM-TOTAL-AMOUNT (ITM-IDX) =
050900         TBL-ITEM-UNIT-PRICE (ITM-IDX) * WS-CART-LINE-QTY.
051000*
051100 290-EXIT.
051200     EXIT.
051300*
051400*--------------------------------------------------------------*
051500 800-PRICE-ORDER-TOTALS.
051600*--------------------------------------------------------------*
051700*
051800*    NO COUPON OR SHIPPING CALCULATION HAPPENS IN THIS STEP -
051900*    A COUPON IS APPLIED AFTERWARD BY ORCCPN01 AGAINST THE
052000*    ORDER THIS PROGRAM WRITES.
052100*
052200     MOVE 0 TO ORDER-TOTAL-PRICE.
052300     SET ITM-IDX TO 1.
052400*
052500 800-SUM-LOOP.
052600     IF  ITM-IDX > WS-ITEM-COUNT
052700         GO TO 800-SUM-DONE
052800     END-IF.
052900*
053000     ADD TBL-ITEM-TOTAL-AMOUNT (ITM-IDX) TO ORDER-TOTAL-PRICE.
053100     SET ITM-IDX UP BY 1.
053200     GO TO 800-SUM-LOOP.
053300*
053400 800-SUM-DONE.
053500     MOVE 0 TO ORDER-DISCOUNT-AMOUNT.
053600     MOVE 0 TO ORDER-SHIPPING-FEE.
053700     COMPUTE ORDER-FINAL-AMOUNT =
053800         ORDER-TOTAL-PRICE - ORDER-DISCOUNT-AMOUNT
053900             + ORDER-SHIPPING-FEE.
054000*
054100 800-EXIT.
054200     EXIT.
054300*
054400*--------------------------------------------------------------*
054500 810-DEDUCT-CUSTOMER-POINTS.
054600*--------------------------------------------------------------*
054700*
054800     MOVE 'D' TO WS-PNT-FUNCTION-CODE.
054900     MOVE ORDER-FINAL-AMOUNT TO WS-PNT-AMOUNT.
055000*
055100     CALL 'ORCPNT01' USING POINT-FILE-RECORD USER-FILE-RECORD
055200         WS-PNT-LEDGER-PARMS.
055300*
055400     IF  WS-PNT-RETURN-CODE NOT = 0
055500         DISPLAY 'ORCORD01 - INSUFFICIENT POINTS - BALANCE '
055600             WS-PNT-CURRENT-BALANCE ' REQUESTED '
055700             WS-PNT-AMOUNT
055800         SET WS-ABORT-RUN TO TRUE
055900         SET WS-RC-BAD-REQUEST TO TRUE
056000     END-IF.
056100*
056200 810-EXIT.
056300     EXIT.
056400*
056500*--------------------------------------------------------------*
056600 850-CONFIRM-ORDER.
056700*--------------------------------------------------------------*
056800*
056900*    FINAL/TOTAL/DISCOUNT/SHIPPING MUST ALL BE PRESENT AND NOT
057000*    NEGATIVE BEFORE THE ORDER MAY BE WRITTEN.
057100*
057200     IF  ORDER-TOTAL-PRICE < 0 OR ORDER-DISCOUNT-AMOUNT < 0 OR
057300         ORDER-SHIPPING-FEE < 0 OR ORDER-FINAL-AMOUNT < 0
057400         DISPLAY 'ORCORD01 - NEGATIVE ORDER AMOUNT - REJECTED'
057500         SET WS-ABORT-RUN TO TRUE
057600         SET WS-RC-BAD-REQUEST TO TRUE
057700         GO TO 850-EXIT
057800     END-IF.
057900*
058000     MOVE CARD-NEXT-ORDER-ID TO ORDER-ID.
058100     MOVE CARD-USER-ID TO ORDER-USER-ID.
058200     SET ORDER-STAT-CONFIRMED TO TRUE.
058300*
058400 850-EXIT.
058500     EXIT.
058600*
058700*--------------------------------------------------------------*
058800 900-WRITE-ORDER-AND-ITEMS.
058900*--------------------------------------------------------------*
059000*
059100     WRITE ORDER-FILE-RECORD.
059200*
059300     IF  WS-ORDER-STATUS NOT = '00'
059400         DISPLAY 'ORCORD01 - ORDER WRITE FAILED ' WS-ORDER-STATUS
059500     END-IF.
059600*
059700     SET ITM-IDX TO 1.
059800*
059900 900-ITEM-LOOP.
060000     IF  ITM-IDX > WS-ITEM-COUNT
060100         GO TO 900-EXIT
060200     END-IF.
060300*
060400     COMPUTE ITEM-ID =
060500         CARD-NEXT-ITEM-ID + ITM-IDX - 1.
060600     MOVE CARD-NEXT-ORDER-ID TO ITEM-ORDER-ID.
060700     MOVE ITM-IDX TO ITEM-LINE-SEQ.
060800     MOVE TBL-ITEM-PRODUCT-ID (ITM-IDX) TO ITEM-PRODUCT-ID.
060900     MOVE TBL-ITEM-QUANTITY (ITM-IDX) TO ITEM-QUANTITY.
061000     MOVE TBL-ITEM-UNIT-PRICE (ITM-IDX) TO ITEM-UNIT-PRICE.
061100     MOVE TBL-ITEM-TOTAL-AMOUNT (ITM-IDX) TO ITEM-TOTAL-AMOUNT.
061200*
061300     WRITE ITEM-FILE-RECORD.
061400*
061500     IF  WS-ITEM-STATUS NOT = '00'
061600         DISPLAY 'ORCORD01 - ITEM WRITE FAILED ' WS-ITEM-STATUS
061700     END-IF.
061800*
061900     SET ITM-IDX UP BY 1.
062000     GO TO 900-ITEM-LOOP.
062100*
062200 900-EXIT.
062300     EXIT.
062400*
062500*--------------------------------------------------------------*
062600 600-LOAD-PRODUCT-TABLE.
062700*--------------------------------------------------------------*
062800*
062900*    THE PRODUCT EDIT (ORCMST01) RUNS AGAINST EVERY MASTER ROW
063000*    AS IT IS LOADED - A BAD ROW IS CAUGHT BEFORE IT EVER
063100*    PRICES AN ORDER, NOT AFTER.
063200*
063300     MOVE 0 TO WS-PRODUCT-COUNT.
063400*
063500 600-READ.
063600     READ PRODUCT-FILE.
063700*
063800     EVALUATE WS-PRODUCT-STATUS
063900         WHEN '00'
064000             CONTINUE
064100         WHEN '10'
064200             GO TO 600-EXIT
064300         WHEN OTHER
064400             DISPLAY 'ORCORD01 - PRODUCT-FILE I/O ERROR '
064500                 WS-PRODUCT-STATUS
064600             SET WS-ABORT-RUN TO TRUE
064700             GO TO 600-EXIT
064800     END-EVALUATE.
064900*
065000     MOVE 'P' TO WS-MST-FUNCTION-CODE.
065100     CALL 'ORCMST01' USING PRODUCT-FILE-RECORD
065200         WS-SCRATCH-BRAND-RECORD WS-MST-EDIT-PARMS.
065300*
065400     IF  WS-MST-RETURN-CODE NOT = 0
065500         DISPLAY 'ORCORD01 - BAD PRODUCT MASTER ROW - ID '
065600             PRODUCT-ID
065700         GO TO 600-READ
065800     END-IF.
065900*
066000     ADD 1 TO WS-PRODUCT-COUNT.
066100     SET PRD-IDX TO WS-PRODUCT-COUNT.
066200     MOVE PRODUCT-ID TO TBL-PRODUCT-ID (PRD-IDX).
066300     MOVE PRODUCT-PRICE TO TBL-PRODUCT-PRICE (PRD-IDX).
066400     MOVE PRODUCT-IS-SELLABLE TO
066500         TBL-PRODUCT-SELLABLE-SW (PRD-IDX).
066600     GO TO 600-READ.
066700*
066800 600-EXIT.
066900     EXIT.
067000*
067100*--------------------------------------------------------------*
067200 650-LOAD-STOCK-TABLE.
067300*--------------------------------------------------------------*
067400*
067500     MOVE 0 TO WS-STOCK-COUNT.
067600*
067700 650-READ.
067800     READ STOCK-FILE.
067900*
068000     EVALUATE WS-STOCK-STATUS
068100         WHEN '00'
068200             CONTINUE
068300         WHEN '10'
068400             GO TO 650-EXIT
068500         WHEN OTHER
068600             DISPLAY 'ORCORD01 - STOCK-FILE I/O ERROR '
068700                 WS-STOCK-STATUS
068800             SET WS-ABORT-RUN TO TRUE
068900             GO TO 650-EXIT
069000     END-EVALUATE.
069100*
069200     ADD 1 TO WS-STOCK-COUNT.
069300     SET STK-IDX TO WS-STOCK-COUNT.
069400     MOVE STOCK-ID TO TBL-STOCK-ID (STK-IDX).
069500     MOVE STOCK-PRODUCT-ID TO TBL-STOCK-PRODUCT-ID (STK-IDX).
069600     MOVE STOCK-QUANTITY TO TBL-STOCK-QUANTITY (STK-IDX).
069700     GO TO 650-READ.
069800*
069900 650-EXIT.
070000     EXIT.
070100*
070200*--------------------------------------------------------------*
070300 960-REWRITE-STOCK-FILE.
070400*--------------------------------------------------------------*
070500*
070600*    STOCK-FILE WAS CLOSED AFTER 650-LOAD-STOCK-TABLE - REOPEN
070700*    IT FOR OUTPUT AND WRITE THE TABLE BACK AS THE NEW MASTER,
070800*    DECREASES AND ALL, WHETHER OR NOT THIS RUN'S ORDER
070900*    ULTIMATELY CLEARED.
071000*
071100     CLOSE STOCK-FILE.
071200     OPEN OUTPUT STOCK-FILE.
071300     SET STK-IDX TO 1.
071400*
071500 960-LOOP.
071600     IF  STK-IDX > WS-STOCK-COUNT
071700         GO TO 960-DONE
071800     END-IF.
071900*
072000     MOVE TBL-STOCK-ID (STK-IDX) TO STOCK-ID.
072100     MOVE TBL-STOCK-PRODUCT-ID (STK-IDX) TO STOCK-PRODUCT-ID.
072200     MOVE TBL-STOCK-QUANTITY (STK-IDX) TO STOCK-QUANTITY.
072300     WRITE STOCK-FILE-RECORD.
072400*
072500     SET STK-IDX UP BY 1.
072600     GO TO 960-LOOP.
072700*
072800 960-DONE.
072900     CLOSE STOCK-FILE.
073000*
073100 960-EXIT.
073200     EXIT.
073300*
073400*--------------------------------------------------------------*
073500 950-OPEN-ALL-FILES.
073600*--------------------------------------------------------------*
073700*
073800     OPEN INPUT CARD-FILE.
073900     OPEN INPUT USER-FILE.
074000     OPEN I-O POINT-FILE.
074100     OPEN INPUT PRODUCT-FILE.
074200     OPEN INPUT STOCK-FILE.
074300     OPEN EXTEND ORDER-FILE.
074400     OPEN EXTEND ITEM-FILE.
074500     OPEN INPUT CART-FILE.
074600*
074700 950-EXIT.
074800     EXIT.
074900*
075000*--------------------------------------------------------------*
075100 990-CLOSE-ALL-FILES.
075200*--------------------------------------------------------------*
075300*
075400     CLOSE CARD-FILE.
075500     CLOSE USER-FILE.
075600*
075700     IF  WS-POINT-FOUND
075800         REWRITE POINT-FILE-RECORD
075900     END-IF.
076000*
076100     CLOSE POINT-FILE.
076200     CLOSE PRODUCT-FILE.
076300     CLOSE ORDER-FILE.
076400     CLOSE ITEM-FILE.
076500     CLOSE CART-FILE.
076600     DISPLAY 'ORCORD01 - ORDERS WRITTEN: ' WS-ORDERS-WRITTEN.
076700*
076800 990-EXIT.
076900     EXIT.
077000*
077100 END OF ORCORD01.
