000010*--------------------------------------------------------------*
000020*                                                              *
000030*      ORCWUSR.CPY                                             *
000040*      CUSTOMER MASTER RECORD LAYOUT - USER-FILE.               *
000050*      ONE ENTRY PER REGISTERED CUSTOMER.  KEYED BY LOGIN-ID    *
000060*      IN PRACTICE, THOUGH THE FILE ITSELF IS SEQUENTIAL.       *
000070*                                                              *
000080*--------------------------------------------------------------*
000090*
000100*    AMENDMENT HISTORY
000110*
000120*    DATE       BY    TKT        DESCRIPTION
000130*    --------   ----  ---------  --------------------------
000140*    03/11/93   RLB   DP-0118    ORIGINAL COPYBOOK
000150*    11/02/96   PDW   DP-0277    ADDED USER-POINT LEGACY
000160*                                INTEGER LEDGER FIELD
000170*    07/14/99   CMK   Y2K-0007   BIRTHDAY HELD AS yyyy-MM-dd
000180*                                TEXT - NO WINDOWING REQUIRED
000190*
000200*--------------------------------------------------------------*
000210*
000220     05  USER-RECORD.
000230*
000240*        INTERNAL SURROGATE KEY.
000250*
000260         10  USER-ID                      PIC 9(9).
000270*
000280*        LOGIN-ID - 1-10 CHARS, MUST HOLD AT LEAST ONE LETTER
000290*        AND ONE DIGIT, ALPHANUMERIC ONLY.  EDITED BY ORCUSR01.
000300*
000310         10  USER-LOGIN-ID                PIC X(10).
000320*
000330*        EMAIL ADDRESS, xx@yy.zz SHAPE, EDITED BY ORCUSR01.
000340*
000350         10  USER-EMAIL                   PIC X(50).
000360*
000370*        BIRTHDAY, yyyy-MM-dd TEXT FORMAT.
000380*
000390         10  USER-BIRTHDAY                PIC X(10).
000400         10  USER-BIRTHDAY-PARTS REDEFINES USER-BIRTHDAY.
000410             15  USER-BIRTH-YYYY           PIC X(4).
000420             15  FILLER                    PIC X.
000430             15  USER-BIRTH-MM             PIC X(2).
000440             15  FILLER                    PIC X.
000450             15  USER-BIRTH-DD             PIC X(2).
000460*
000470*        GENDER - 'M' OR 'F' ONLY.
000480*
000490         10  USER-GENDER                  PIC X.
000500             88  USER-GENDER-MALE          VALUE 'M'.
000510             88  USER-GENDER-FEMALE        VALUE 'F'.
000520*
000530*        LEGACY WHOLE-WON POINT LEDGER CARRIED ON THE USER
000540*        RECORD ITSELF (SEPARATE FROM THE POINT-FILE LEDGER).
000550*        ADD-ONLY, NEVER NEGATIVE.
000560*
000570         10  USER-POINT                   PIC 9(9).
000580*
000590         10  FILLER                       PIC X(14).
