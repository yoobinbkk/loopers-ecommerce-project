000100*--------------------------------------------------------------*
000200*                                                              *
000300*      ORCWCPN.CPY                                             *
000400*      COUPON RECORD LAYOUT - COUPON-FILE.                      *
000500*      ONE ENTRY PER ISSUED COUPON.  MARKED USED BY ORCCPN01     *
000600*      THE FIRST, AND ONLY THE FIRST, TIME IT IS APPLIED.        *
000700*                                                              *
000800*--------------------------------------------------------------*
000900*
001000*    AMENDMENT HISTORY
001100*
001200*    DATE       BY    TKT        DESCRIPTION
001300*    --------   ----  ---------  --------------------------
001400*    09/22/95   RLB   DP-0341    ORIGINAL COPYBOOK
001500*
001600*--------------------------------------------------------------*
001700*
001800     05  COUPON-RECORD.
001900*
002000*        SURROGATE KEY.
002100*
002200         10  COUPON-ID                    PIC 9(9).
002300*
002400*        FK TO USER-RECORD - THE OWNER.  ONLY THE OWNER MAY
002500*        APPLY THE COUPON TO ONE OF THEIR OWN ORDERS.
002600*
002700         10  COUPON-USER-ID               PIC 9(9).
002800*
002900*        FIXED_AMOUNT OR PERCENTAGE.
003000*
003100         10  COUPON-TYPE                  PIC X(12).
003200             88  COUPON-IS-FIXED-AMOUNT    VALUE 'FIXED_AMOUNT'.
003300             88  COUPON-IS-PERCENTAGE      VALUE 'PERCENTAGE'.
003400*
003500*        WON AMOUNT (FIXED_AMOUNT) OR PERCENT 0-100
003600*        (PERCENTAGE), NEVER NEGATIVE.
003700*
003800         10  COUPON-DISCOUNT-VALUE        PIC S9(7)V99 COMP-3.
003900*
004000*        'Y'/'N'.  UNUSED ==> COUPON-ORDER-ID IS ZERO.  USED
004100*        ==> COUPON-ORDER-ID IS PRESENT.  GUARDED SO THE
004200*        TRANSITION UNUSED-TO-USED HAPPENS AT MOST ONCE.
004300*
004400         10  COUPON-IS-USED               PIC X.
004500             88  COUPON-USED-YES           VALUE 'Y'.
004600             88  COUPON-USED-NO            VALUE 'N'.
004700*
004800*        FK TO ORDER-RECORD ONCE USED; ZERO WHILE UNUSED.
004900*
005000         10  COUPON-ORDER-ID              PIC 9(9).
005100*
005200         10  FILLER                       PIC X(20).
