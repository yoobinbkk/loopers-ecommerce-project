000010*--------------------------------------------------------------*
000020*                                                              *
000030*      ORCWBRD.CPY                                             *
000040*      BRAND MASTER RECORD LAYOUT - BRAND-FILE.                  *
000050*      EDITED BY ORCMST01 WHENEVER A BRAND RECORD IS WRITTEN.    *
000060*                                                              *
000070*--------------------------------------------------------------*
000080*
000090*    AMENDMENT HISTORY
000100*
000110*    DATE       BY    TKT        DESCRIPTION
000120*    --------   ----  ---------  --------------------------
000130*    04/02/93   RLB   DP-0122    ORIGINAL COPYBOOK
000140*    02/03/98   PDW   DP-0305    ADDED BRAND-IS-SELLABLE TO
000150*                                MATCH THE NEW PRODUCT FLAG
000160*
000170*--------------------------------------------------------------*
000180*
000190     05  BRAND-RECORD.
000200*
000210*        SURROGATE KEY.
000220*
000230         10  BRAND-ID                     PIC 9(9).
000240*
000250*        REQUIRED, NON-BLANK.
000260*
000270         10  BRAND-NAME                   PIC X(100).
000280*
000290*        OPTIONAL - MAY BE BLANK.
000300*
000310         10  BRAND-DESC                   PIC X(500).
000320*
000330*        ENUM STATUS, REQUIRED.
000340*
000350         10  BRAND-STATUS                 PIC X(10).
000360             88  BRAND-STAT-ON-SALE        VALUE 'ON_SALE'.
000370             88  BRAND-STAT-STOPPED        VALUE 'STOPPED'.
000380*
000390         10  BRAND-FLAGS.
000400             15  BRAND-IS-VISIBLE          PIC X.
000410                 88  BRAND-VISIBLE-YES     VALUE 'Y'.
000420                 88  BRAND-VISIBLE-NO      VALUE 'N'.
000430             15  BRAND-IS-SELLABLE         PIC X.
000440                 88  BRAND-SELLABLE-YES    VALUE 'Y'.
000450                 88  BRAND-SELLABLE-NO     VALUE 'N'.
000460*
000470         10  FILLER                       PIC X(20).
