000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    ORCSTK01.
000300 AUTHOR.        R L BRANNIGAN.
000400 INSTALLATION.  MIDWEST MERCHANDISE DP CENTER.
000500 DATE-WRITTEN.  04/02/93.
000600 DATE-COMPILED.
000700 SECURITY.      NONE.
000800*
000900*--------------------------------------------------------------*
001000*                                                              *
001100*      ORCSTK01 - STOCK ADJUSTMENT SUBPROGRAM                   *
001200*                                                              *
001300*--------------------------------------------------------------*
001400*
001500*    DESCRIPTION.
001600*
001700*    CALLED BY ORCORD01 (DECREASE, DURING ORDER PRICING) AND
001800*    BY ANY OTHER PROGRAM THAT NEEDS TO ADJUST ON-HAND
001900*    QUANTITY FOR A SINGLE PRODUCT (INCREASE, E.G. A RETURN OR
002000*    A RECEIPT).  THE CALLER OWNS THE STOCK-FILE I/O - THIS
002100*    PROGRAM ONLY APPLIES THE CHANGE TO THE STOCK-RECORD
002200*    BUFFER PASSED TO IT AND REPORTS SUCCESS/FAILURE, THE SAME
002300*    WAY OTHER SMALL SUBPROGRAMS IN THIS SHOP APPLY A CHANGE
002400*    TO A BUFFER THEIR CALLER ALREADY READ.
002500*
002600*    A DECREASE THAT WOULD TAKE THE QUANTITY BELOW ZERO IS
002700*    REFUSED - THIS IS THE "CONDITIONAL UPDATE AFFECTS ZERO
002800*    RECORDS" CASE.  CURRENT AND REQUESTED QUANTITY ARE
002900*    HANDED BACK SO THE CALLER CAN BUILD THE "INSUFFICIENT
003000*    STOCK" MESSAGE.
003100*
003200*--------------------------------------------------------------*
003300*    AMENDMENT HISTORY
003400*
003500*    DATE       BY    TKT        DESCRIPTION
003600*    --------   ----  ---------  --------------------------
003700*    04/02/93   RLB   DP-0122    ORIGINAL PROGRAM - DECREASE
003800*                                ONLY
003900*    08/27/94   RLB   DP-0190    ADDED INCREASE FUNCTION FOR
004000*                                RETURNS PROCESSING
004100*    07/14/99   CMK   Y2K-0007   REVIEWED - NO DATE FIELDS
004200*                                HELD HERE, NO CHANGE REQUIRED
004300*    03/08/02   TJH   DP-0512    RETURN CURRENT/REQUESTED QTY
004400*                                ON AN INSUFFICIENT-STOCK FAIL
004500*                                SO THE CALLER CAN LOG BOTH
004600*--------------------------------------------------------------*
004700*
004800 ENVIRONMENT DIVISION.
004900 CONFIGURATION SECTION.
005000 SPECIAL-NAMES.
005100     C01 IS TOP-OF-FORM.
005200*
005300 DATA DIVISION.
005400 WORKING-STORAGE SECTION.
005500*
005600 01  WS-WORK-FIELDS.
005700     05  WS-NEW-QUANTITY              PIC S9(9) COMP-3 VALUE 0.
005800     05  WS-LINES-PROCESSED            PIC S9(7) COMP-3 VALUE 0.
005900     05  WS-DECREASE-CALLS             PIC S9(4) COMP VALUE 0.
006000     05  FILLER                       PIC X(03).
006100*
006200 LINKAGE SECTION.
006300*
006400 01  LS-STOCK-RECORD.
006500     COPY ORCWSTK.
006600*
006700 01  LS-ADJUSTMENT-PARMS.
006800     05  LS-FUNCTION-CODE              PIC X.
006900         88  LS-FUNC-DECREASE          VALUE 'D'.
007000         88  LS-FUNC-INCREASE          VALUE 'I'.
007100     05  LS-CHANGE-QTY                 PIC S9(5) COMP-3.
007200     05  LS-CURRENT-QTY                PIC S9(9) COMP-3.           DP-0512
007300     05  LS-RETURN-CODE                PIC 9(2) COMP.
007400         88  LS-RC-OK                  VALUE 00.
007500         88  LS-RC-NOT-FOUND           VALUE 04.
007600         88  LS-RC-BAD-REQUEST         VALUE 08.
007700     05  FILLER                        PIC X(02).
007800*
007900*--------------------------------------------------------------*
008000 PROCEDURE DIVISION USING LS-STOCK-RECORD LS-ADJUSTMENT-PARMS.
008100*--------------------------------------------------------------*
008200*
008300 000-MAIN.
008400*
008500     ADD 1 TO WS-LINES-PROCESSED.
008600     IF  LS-FUNC-DECREASE
008700         ADD 1 TO WS-DECREASE-CALLS
008800     END-IF.
008900     SET LS-RC-OK TO TRUE.
009000     MOVE STOCK-QUANTITY TO LS-CURRENT-QTY.                        DP-0512
009100*
009200     IF  LS-CHANGE-QTY NOT > 0
009300         SET LS-RC-BAD-REQUEST TO TRUE
009400         GO TO 000-EXIT
009500     END-IF.
009600*
009700     IF  LS-FUNC-DECREASE
009800         PERFORM 100-DECREASE-QUANTITY THRU 100-EXIT
009900     ELSE
010000         PERFORM 200-INCREASE-QUANTITY THRU 200-EXIT
010100     END-IF.
010200*
010300 000-EXIT.
010400     EXIT PROGRAM.
010500*
010600*--------------------------------------------------------------*
010700 100-DECREASE-QUANTITY.
010800*--------------------------------------------------------------*
010900*
011000*    THE CONDITIONAL UPDATE: THE DECREASE ONLY APPLIES WHEN
011100*    THE RESULTING QUANTITY WOULD STAY AT OR ABOVE ZERO.  IF
011200*    IT WOULD NOT, ZERO RECORDS ARE CONSIDERED UPDATED AND
011300*    THE CALLER IS TOLD "INSUFFICIENT STOCK" VIA LS-CURRENT-QTY
011400*    (ALREADY MOVED IN 000-MAIN) AND LS-CHANGE-QTY (UNCHANGED).
011500*
011600     COMPUTE WS-NEW-QUANTITY = STOCK-QUANTITY - LS-CHANGE-QTY.
011700*
011800     IF  WS-NEW-QUANTITY < 0
011900         SET LS-RC-BAD-REQUEST TO TRUE
012000     ELSE
012100         MOVE WS-NEW-QUANTITY TO STOCK-QUANTITY
012200     END-IF.
012300*
012400 100-EXIT.
012500     EXIT.
012600*
012700*--------------------------------------------------------------*
012800 200-INCREASE-QUANTITY.
012900*--------------------------------------------------------------*
013000*
013100     COMPUTE WS-NEW-QUANTITY = STOCK-QUANTITY + LS-CHANGE-QTY.
013200     MOVE WS-NEW-QUANTITY TO STOCK-QUANTITY.
013300*
013400 200-EXIT.
013500     EXIT.
013600*
013700 END OF ORCSTK01.
