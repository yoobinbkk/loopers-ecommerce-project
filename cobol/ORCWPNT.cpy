000010*--------------------------------------------------------------*
000020*                                                              *
000030*      ORCWPNT.CPY                                             *
000040*      POINT LEDGER RECORD LAYOUT - POINT-FILE.                 *
000050*      ONE ENTRY PER CUSTOMER, CARRYING THE PREPAID POINT       *
000060*      BALANCE DEBITED AT ORDER SETTLEMENT TIME.                *
000070*                                                              *
000080*--------------------------------------------------------------*
000090*
000100*    AMENDMENT HISTORY
000110*
000120*    DATE       BY    TKT        DESCRIPTION
000130*    --------   ----  ---------  --------------------------
000140*    03/11/93   RLB   DP-0118    ORIGINAL COPYBOOK
000150*    11/02/96   PDW   DP-0277    SPLIT OFF FROM ORCWUSR WHEN
000160*                                THE DEDICATED POINT LEDGER
000170*                                WAS ADDED
000180*
000190*--------------------------------------------------------------*
000200*
000210     05  POINT-RECORD.
000220*
000230*        SURROGATE KEY.
000240*
000250         10  POINT-ID                     PIC 9(9).
000260*
000270*        FK TO USER-RECORD.
000280*
000290         10  POINT-USER-ID                PIC 9(9).
000300*
000310*        POINT BALANCE, 2 DECIMALS, NEVER NEGATIVE.  CHARGE
000320*        AND DEDUCT ARE DONE IN ORCPNT01.
000330*
000340         10  POINT-AMOUNT                 PIC S9(11)V99 COMP-3.
000350*
000360         10  FILLER                       PIC X(20).
