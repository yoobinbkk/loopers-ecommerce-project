000010*--------------------------------------------------------------*
000020*                                                              *
000030*      ORCWSTK.CPY                                             *
000040*      ON-HAND STOCK RECORD LAYOUT - STOCK-FILE.                 *
000050*      ONE ENTRY PER PRODUCT.  MAINTAINED BY ORCSTK01.           *
000060*                                                              *
000070*--------------------------------------------------------------*
000080*
000090*    AMENDMENT HISTORY
000100*
000110*    DATE       BY    TKT        DESCRIPTION
000120*    --------   ----  ---------  --------------------------
000130*    04/02/93   RLB   DP-0122    ORIGINAL COPYBOOK
000140*    08/27/94   RLB   DP-0190    CHANGED STOCK-QUANTITY FROM
000150*                                ZONED TO COMP-3 TO MATCH THE
000160*                                REST OF THE SUITE
000170*
000180*--------------------------------------------------------------*
000190*
000200     05  STOCK-RECORD.
000210*
000220*        SURROGATE KEY.
000230*
000240         10  STOCK-ID                     PIC 9(9).
000250*
000260*        FK TO PRODUCT-RECORD.
000270*
000280         10  STOCK-PRODUCT-ID              PIC 9(9).
000290*
000300*        ON-HAND QUANTITY, WHOLE NUMBER, NEVER NEGATIVE.
000310*        DECREASED/INCREASED ONLY THROUGH ORCSTK01.
000320*
000330         10  STOCK-QUANTITY               PIC S9(9) COMP-3.
000340*
000350         10  FILLER                       PIC X(20).
