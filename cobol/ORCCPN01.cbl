000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    ORCCPN01.
000300 AUTHOR.        R L BRANNIGAN.
000400 INSTALLATION.  MIDWEST MERCHANDISE DP CENTER.
000500 DATE-WRITTEN.  09/22/95.
000600 DATE-COMPILED.
000700 SECURITY.      NONE.
000800*
000900*--------------------------------------------------------------*
001000*                                                              *
001100*      ORCCPN01 - COUPON DISCOUNT APPLICATION DRIVER            *
001200*                                                              *
001300*--------------------------------------------------------------*
001400*
001500*    DESCRIPTION.
001600*
001700*    APPLIES ONE COUPON TO ONE ALREADY-CREATED (PENDING)
001800*    ORDER, RUN AS A SEPARATE STEP FROM ORCORD01 BECAUSE A
001900*    COUPON IS OPTIONAL AND MAY BE CHOSEN AFTER THE ORDER IS
002000*    PRICED.  THE COUPON AND ORDER TO APPLY ARE GIVEN ON A
002100*    ONE-RECORD PARAMETER CARD, THE SAME ONE-RECORD PARAMETER-
002200*    CARD CONVENTION USED ELSEWHERE IN THIS SHOP.
002300*
002400*    THE "0 ROWS UPDATED MEANS ALREADY USED" GUARD IN
002500*    320-MARK-COUPON-USED IS THE SAME SHAPE AS THE LOCK-BEFORE-
002600*    UPDATE GUARD THE SHOP USES ELSEWHERE BEFORE IT WILL TOUCH
002700*    AN ACCOUNT ROW - HERE IT GUARDS THE UNUSED-TO-USED
002800*    TRANSITION INSTEAD OF AN ACCOUNT ROW.
002900*
003000*--------------------------------------------------------------*
003100*    AMENDMENT HISTORY
003200*
003300*    DATE       BY    TKT        DESCRIPTION
003400*    --------   ----  ---------  --------------------------
003500*    09/22/95   RLB   DP-0341    ORIGINAL PROGRAM
003600*    07/14/99   CMK   Y2K-0007   REVIEWED - NO DATE FIELDS
003700*                                HELD HERE, NO CHANGE REQUIRED
003800*    05/11/01   TJH   DP-0487    REJECT A PERCENTAGE COUPON
003900*                                WHOSE DISCOUNT-VALUE IS
004000*                                OUTSIDE 0-100 AT CALC TIME,
004100*                                NOT JUST AT COUPON CREATE
004200*--------------------------------------------------------------*
004300*
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SPECIAL-NAMES.
004700     C01 IS TOP-OF-FORM.
004800*
004900 INPUT-OUTPUT SECTION.
005000 FILE-CONTROL.
005100*
005200     SELECT CARD-FILE ASSIGN TO CPNPARM
005300         FILE STATUS IS WS-CARD-STATUS.
005400*
005500     SELECT COUPON-FILE ASSIGN TO CPNMAST
005600         ORGANIZATION IS SEQUENTIAL
005700         FILE STATUS IS WS-COUPON-STATUS.
005800*
005900     SELECT ORDER-FILE ASSIGN TO ORDMAST
006000         ORGANIZATION IS SEQUENTIAL
006100         FILE STATUS IS WS-ORDER-STATUS.
006200*
006300 DATA DIVISION.
006400 FILE SECTION.
006500*
006600 FD  CARD-FILE
006700     RECORDING MODE IS F
006800     LABEL RECORDS ARE STANDARD.
006900 01  CARD-RECORD.
007000     05  CARD-COUPON-ID                PIC 9(9).
007100     05  CARD-ORDER-ID                 PIC 9(9).
007200     05  FILLER                       PIC X(62).
007300*
007400 FD  COUPON-FILE
007500     RECORDING MODE IS F
007600     LABEL RECORDS ARE STANDARD.
007700 01  COUPON-FILE-RECORD.
007800     COPY ORCWCPN.
007900*
008000 FD  ORDER-FILE
008100     RECORDING MODE IS F
008200     LABEL RECORDS ARE STANDARD.
008300 01  ORDER-FILE-RECORD.
008400     COPY ORCWORD.
008500*
008600 WORKING-STORAGE SECTION.
008700*
008800 01  WS-FILE-STATUS-FIELDS.
008900     05  WS-CARD-STATUS                PIC XX VALUE '00'.
009000     05  WS-COUPON-STATUS               PIC XX VALUE '00'.
009100     05  WS-ORDER-STATUS                PIC XX VALUE '00'.
009200     05  FILLER                        PIC X(02).
009300*
009400 01  WS-SWITCHES.
009500     05  WS-COUPON-FOUND-SW            PIC X VALUE 'N'.
009600         88  WS-COUPON-FOUND           VALUE 'Y'.
009700     05  WS-ORDER-FOUND-SW             PIC X VALUE 'N'.
009800         88  WS-ORDER-FOUND            VALUE 'Y'.
009900     05  WS-ABORT-RUN-SW               PIC X VALUE 'N'.
010000         88  WS-ABORT-RUN              VALUE 'Y'.
010100     05  FILLER                        PIC X(03).
010200*
010300 77  WS-RETURN-CODE                    PIC 9(2) COMP VALUE 0.
010400     88  WS-RC-OK                      VALUE 00.
010500     88  WS-RC-NOT-FOUND                VALUE 04.
010600     88  WS-RC-BAD-REQUEST              VALUE 08.
010700*
010800 01  WS-WORK-FIELDS.
010900     05  WS-DISCOUNT-AMOUNT            PIC S9(9)V99 COMP-3
011000                                       VALUE 0.
011100     05  WS-COUPONS-APPLIED            PIC S9(7) COMP-3 VALUE 0.
011200     05  FILLER                        PIC X(04).
011300*
011400*--------------------------------------------------------------*
011500 PROCEDURE DIVISION.
011600*--------------------------------------------------------------*
011700*
011800 000-MAIN.
011900*
012000     PERFORM 900-OPEN-FILES THRU 900-EXIT.
012100     PERFORM 100-READ-CONTROL-CARD THRU 100-EXIT.
012200*
012300     IF  NOT WS-ABORT-RUN
012400         PERFORM 200-VALIDATE-COUPON THRU 200-EXIT
012500     END-IF.
012600*
012700     IF  NOT WS-ABORT-RUN
012800         PERFORM 320-MARK-COUPON-USED THRU 320-EXIT
012900     END-IF.
013000*
013100     IF  NOT WS-ABORT-RUN
013200         PERFORM 400-APPLY-DISCOUNT THRU 400-EXIT
013300     END-IF.
013400*
013500     IF  NOT WS-ABORT-RUN
013600         PERFORM 450-REWRITE-MASTERS THRU 450-EXIT
013700         ADD 1 TO WS-COUPONS-APPLIED
013800     END-IF.
013900*
014000     PERFORM 950-CLOSE-FILES THRU 950-EXIT.
014100     GOBACK.
014200*
014300*--------------------------------------------------------------*
014400 100-READ-CONTROL-CARD.
014500*--------------------------------------------------------------*
014600*
014700     READ CARD-FILE.
014800*
014900     EVALUATE WS-CARD-STATUS
015000         WHEN '00'
015100             CONTINUE
015200         WHEN OTHER
015300             DISPLAY 'ORCCPN01 - NO PARAMETER CARD - ABORTING'
015400             SET WS-ABORT-RUN TO TRUE
015500             SET WS-RC-NOT-FOUND TO TRUE
015600     END-EVALUATE.
015700*
015800 100-EXIT.
015900     EXIT.
016000*
016100*--------------------------------------------------------------*
016200 200-VALIDATE-COUPON.
016300*--------------------------------------------------------------*
016400*
016500*    READ COUPON-RECORD BY COUPON-ID (SEQUENTIAL SCAN - THE
016600*    COUPON-FILE HAS NO INDEX), THEN CHECK OWNERSHIP AGAINST
016700*    THE ORDER ALSO NAMED ON THE CARD.
016800*
016900     PERFORM 210-SEEK-COUPON THRU 210-EXIT.
017000*
017100     IF  NOT WS-COUPON-FOUND
017200         DISPLAY 'ORCCPN01 - COUPON NOT FOUND - ID '
017300             CARD-COUPON-ID
017400         SET WS-ABORT-RUN TO TRUE
017500         SET WS-RC-NOT-FOUND TO TRUE
017600         GO TO 200-EXIT
017700     END-IF.
017800*
017900     IF  COUPON-USED-YES
018000         DISPLAY 'ORCCPN01 - COUPON ALREADY USED - ID '
018100             CARD-COUPON-ID
018200         SET WS-ABORT-RUN TO TRUE
018300         SET WS-RC-BAD-REQUEST TO TRUE
018400         GO TO 200-EXIT
018500     END-IF.
018600*
018700     PERFORM 250-SEEK-ORDER THRU 250-EXIT.
018800*
018900     IF  NOT WS-ORDER-FOUND
019000         DISPLAY 'ORCCPN01 - ORDER NOT FOUND - ID '
019100             CARD-ORDER-ID
019200         SET WS-ABORT-RUN TO TRUE
019300         SET WS-RC-NOT-FOUND TO TRUE
019400         GO TO 200-EXIT
019500     END-IF.
019600*
019700     IF  COUPON-USER-ID NOT = ORDER-USER-ID
019800         DISPLAY 'ORCCPN01 - COUPON NOT OWNED BY ORDER USER'
019900         SET WS-ABORT-RUN TO TRUE
020000         SET WS-RC-BAD-REQUEST TO TRUE
020100     END-IF.
020200*
020300 200-EXIT.
020400     EXIT.
020500*
020600*--------------------------------------------------------------*
020700 210-SEEK-COUPON.
020800*--------------------------------------------------------------*
020900*
021000     SET WS-COUPON-FOUND TO FALSE.
021100*
021200 210-READ.
021300     READ COUPON-FILE.
021400*
021500     EVALUATE WS-COUPON-STATUS
021600         WHEN '00'
021700             IF  COUPON-ID = CARD-COUPON-ID
021800                 SET WS-COUPON-FOUND TO TRUE
021900                 GO TO 210-EXIT
022000             END-IF
022100             GO TO 210-READ
022200         WHEN '10'
022300             CONTINUE
022400         WHEN OTHER
022500             DISPLAY 'ORCCPN01 - COUPON-FILE I/O ERROR '
022600                 WS-COUPON-STATUS
022700             SET WS-ABORT-RUN TO TRUE
022800     END-EVALUATE.
022900*
023000 210-EXIT.
023100     EXIT.
023200*
023300*--------------------------------------------------------------*
023400 250-SEEK-ORDER.
023500*--------------------------------------------------------------*
023600*
023700     SET WS-ORDER-FOUND TO FALSE.
023800*
023900 250-READ.
024000     READ ORDER-FILE.
024100*
024200     EVALUATE WS-ORDER-STATUS
024300         WHEN '00'
024400             IF  ORDER-ID = CARD-ORDER-ID
024500                 SET WS-ORDER-FOUND TO TRUE
024600                 GO TO 250-EXIT
024700             END-IF
024800             GO TO 250-READ
024900         WHEN '10'
025000             CONTINUE
025100         WHEN OTHER
025200             DISPLAY 'ORCCPN01 - ORDER-FILE I/O ERROR '
025300                 WS-ORDER-STATUS
025400             SET WS-ABORT-RUN TO TRUE
025500     END-EVALUATE.
025600*
025700 250-EXIT.
025800     EXIT.
025900*
026000*--------------------------------------------------------------*
026100 320-MARK-COUPON-USED.
026200*--------------------------------------------------------------*
026300*
026400*    THE GUARDED UPDATE.  COUPON-RECORD IS STILL POSITIONED
026500*    FROM 210-SEEK-COUPON (THE LAST RECORD READ), SO THE
026600*    SEQUENTIAL REWRITE LANDS ON THE SAME PHYSICAL SLOT.  THE
026700*    "0 ROWS" CASE IS CAUGHT ABOVE IN 200-VALIDATE-COUPON BY
026800*    TESTING COUPON-USED-YES BEFORE WE EVER GET HERE, SO BY
026900*    THE TIME WE ARRIVE THE TRANSITION IS GUARANTEED CLEAN FOR
027000*    A SINGLE-THREADED BATCH RUN.
027100*
027200     IF  COUPON-USED-YES
027300         DISPLAY 'ORCCPN01 - COUPON USED BY ANOTHER STEP'
027400         SET WS-ABORT-RUN TO TRUE
027500         SET WS-RC-BAD-REQUEST TO TRUE
027600         GO TO 320-EXIT
027700     END-IF.
027800*
027900     SET COUPON-USED-YES TO TRUE.
028000     MOVE CARD-ORDER-ID TO COUPON-ORDER-ID.
028100*
028200 320-EXIT.
028300     EXIT.
028400*
028500*--------------------------------------------------------------*
028600 400-APPLY-DISCOUNT.
028700*--------------------------------------------------------------*
028800*
028900     IF  ORDER-TOTAL-PRICE NOT > 0
029000         DISPLAY 'ORCCPN01 - ORDER TOTAL-PRICE NOT POSITIVE'
029100         SET WS-ABORT-RUN TO TRUE
029200         SET WS-RC-BAD-REQUEST TO TRUE
029300         GO TO 400-EXIT
029400     END-IF.
029500*
029600     IF  COUPON-IS-FIXED-AMOUNT
029700         PERFORM 410-CALC-FIXED-AMOUNT THRU 410-EXIT
029800     ELSE
029900     IF  COUPON-IS-PERCENTAGE                                      DP-0487
030000         PERFORM 420-CALC-PERCENTAGE THRU 420-EXIT                 DP-0487
030100     ELSE
030200         DISPLAY 'ORCCPN01 - UNKNOWN COUPON-TYPE'
030300         SET WS-ABORT-RUN TO TRUE
030400         SET WS-RC-BAD-REQUEST TO TRUE
030500     END-IF
030600     END-IF.
030700*
030800     IF  NOT WS-ABORT-RUN
030900         ADD WS-DISCOUNT-AMOUNT TO ORDER-DISCOUNT-AMOUNT
031000     END-IF.
031100*
031200 400-EXIT.
031300     EXIT.
031400*
031500*--------------------------------------------------------------*
031600 410-CALC-FIXED-AMOUNT.
031700*--------------------------------------------------------------*
031800*
031900*    DISCOUNT = MIN(DISCOUNT-VALUE, TOTAL-PRICE) - THE DISCOUNT
032000*    CAN NEVER EXCEED THE AMOUNT BEING DISCOUNTED.
032100*
032200     IF  COUPON-DISCOUNT-VALUE < ORDER-TOTAL-PRICE
032300         MOVE COUPON-DISCOUNT-VALUE TO WS-DISCOUNT-AMOUNT
032400     ELSE
032500         MOVE ORDER-TOTAL-PRICE TO WS-DISCOUNT-AMOUNT
032600     END-IF.
032700*
032800 410-EXIT.
032900     EXIT.
033000*
033100*--------------------------------------------------------------*
033200 420-CALC-PERCENTAGE.                                              DP-0487
033300*--------------------------------------------------------------*
033400*
033500*    DISCOUNT-VALUE FOR A PERCENTAGE COUPON MUST FALL IN
033600*    0-100.  DISCOUNT = ROUND(TOTAL-PRICE * DISCOUNT-VALUE /
033700*    100, 2, HALF-UP).
033800*
033900     IF  COUPON-DISCOUNT-VALUE < 0 OR COUPON-DISCOUNT-VALUE > 100
034000         DISPLAY 'ORCCPN01 - PERCENTAGE DISCOUNT-VALUE OUT OF '
034100             'RANGE'
034200         SET WS-ABORT-RUN TO TRUE
034300         SET WS-RC-BAD-REQUEST TO TRUE
034400         GO TO 420-EXIT
034500     END-IF.
034600*
034700     COMPUTE WS-DISCOUNT-AMOUNT ROUNDED =
034800         (ORDER-TOTAL-PRICE * COUPON-DISCOUNT-VALUE) / 100.
034900*
035000 420-EXIT.
035100     EXIT.
035200*
035300*--------------------------------------------------------------*
035400 450-REWRITE-MASTERS.
035500*--------------------------------------------------------------*
035600*
035700     REWRITE COUPON-FILE-RECORD.
035800*
035900     IF  WS-COUPON-STATUS NOT = '00'
036000         DISPLAY 'ORCCPN01 - COUPON REWRITE FAILED '
036100             WS-COUPON-STATUS
036200     END-IF.
036300*
036400     REWRITE ORDER-FILE-RECORD.
036500*
036600     IF  WS-ORDER-STATUS NOT = '00'
036700         DISPLAY 'ORCCPN01 - ORDER REWRITE FAILED '
036800             WS-ORDER-STATUS
036900     END-IF.
037000*
037100 450-EXIT.
037200     EXIT.
037300*
037400*--------------------------------------------------------------*
037500 900-OPEN-FILES.
037600*--------------------------------------------------------------*
037700*
037800     OPEN INPUT CARD-FILE.
037900     OPEN I-O COUPON-FILE.
038000     OPEN I-O ORDER-FILE.
038100*
038200 900-EXIT.
038300     EXIT.
038400*
038500*--------------------------------------------------------------*
038600 950-CLOSE-FILES.
038700*--------------------------------------------------------------*
038800*
038900     CLOSE CARD-FILE.
039000     CLOSE COUPON-FILE.
039100     CLOSE ORDER-FILE.
039200     DISPLAY 'ORCCPN01 - COUPONS APPLIED: ' WS-COUPONS-APPLIED.
039300*
039400 950-EXIT.
039500     EXIT.
039600*
039700 END OF ORCCPN01.
