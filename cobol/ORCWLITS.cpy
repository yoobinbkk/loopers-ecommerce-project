000010*--------------------------------------------------------------*
000020*                                                              *
000030*      ORCWLITS.CPY                                            *
000040*      COMMON LITERALS FOR THE ORDER/POINT/STOCK/COUPON         *
000050*      BATCH SUITE (ORC0xxxx PROGRAMS).                        *
000060*                                                              *
000070*--------------------------------------------------------------*
000080*
000090*    AMENDMENT HISTORY
000100*
000110*    DATE       BY    TKT        DESCRIPTION
000120*    --------   ----  ---------  --------------------------
000130*    03/11/93   RLB   DP-0118    ORIGINAL COPYBOOK
000140*    09/22/95   RLB   DP-0341    ADDED COUPON-TYPE LITERALS
000150*    07/14/99   CMK   Y2K-0007   REVIEWED - NO DATE FIELDS HELD
000160*                                HERE, NO CHANGE REQUIRED
000170*
000180*--------------------------------------------------------------*
000190*
000200*    RETURN-CODE VALUES PASSED BACK FROM THE ORC0xxxx
000210*    SUBPROGRAMS IN ORC-RETURN-CODE (SEE EACH PROGRAM'S
000220*    LINKAGE SECTION).
000230*
000240     05  ORC-RETURN-CODE                 PIC 9(2) COMP.
000250         88  ORC-RC-OK                    VALUE 00.
000260         88  ORC-RC-NOT-FOUND             VALUE 04.
000270         88  ORC-RC-BAD-REQUEST           VALUE 08.
000280*
000290*    ORDER-STATUS VALUES (ORDER-RECORD, ORDER-STATUS FIELD).
000300*
000310     05  ORC-ORDER-STATUS-LITS.
000320         10  ORC-STATUS-PENDING           PIC X(16)
000330                                           VALUE 'PENDING'.
000340         10  ORC-STATUS-PAY-FAILED         PIC X(16)
000350                                           VALUE 'PAYMENT_FAILED'.
000360         10  ORC-STATUS-CONFIRMED          PIC X(16)
000370                                           VALUE 'CONFIRMED'.
000380         10  ORC-STATUS-SHIPPING           PIC X(16)
000390                                           VALUE 'SHIPPING'.
000400         10  ORC-STATUS-DELIVERED          PIC X(16)
000410                                           VALUE 'DELIVERED'.
000420         10  ORC-STATUS-CANCELLED          PIC X(16)
000430                                           VALUE 'CANCELLED'.
000440*
000450*    COUPON-TYPE VALUES (COUPON-RECORD, COUPON-TYPE FIELD).
000460*
000470     05  ORC-COUPON-TYPE-LITS.
000480         10  ORC-TYPE-FIXED-AMOUNT         PIC X(12)
000490                                            VALUE 'FIXED_AMOUNT'.
000500         10  ORC-TYPE-PERCENTAGE           PIC X(12)
000510                                            VALUE 'PERCENTAGE'.
000520*
000530*    PRODUCT-STATUS / BRAND-STATUS VALUES.
000540*
000550     05  ORC-MASTER-STATUS-LITS.
000560         10  ORC-STAT-ON-SALE              PIC X(10)
000570                                            VALUE 'ON_SALE'.
000580         10  ORC-STAT-STOPPED              PIC X(10)
000590                                            VALUE 'STOPPED'.
000600*
000610*    GENERIC Y/N SWITCH USED ACROSS THE SUITE.
000620*
000630     05  ORC-YES-NO-SW                     PIC X.
000640         88  ORC-ANSWER-YES                VALUE 'Y'.
000650         88  ORC-ANSWER-NO                  VALUE 'N'.
000655     05  FILLER                             PIC X(04).
