000010*--------------------------------------------------------------*
000020*                                                              *
000030*      ORCWLIK.CPY                                             *
000040*      PRODUCT-LIKE RECORD LAYOUT - LIKE-FILE.                   *
000050*      ONE ENTRY PER (USER-ID, PRODUCT-ID) PAIR THAT HAS         *
000060*      "LIKED" A PRODUCT.  MAINTAINED BY ORCLIK01.               *
000070*                                                              *
000080*--------------------------------------------------------------*
000090*
000100*    AMENDMENT HISTORY
000110*
000120*    DATE       BY    TKT        DESCRIPTION
000130*    --------   ----  ---------  --------------------------
000140*    06/19/97   PDW   DP-0298    ORIGINAL COPYBOOK
000150*
000160*--------------------------------------------------------------*
000170*
000180     05  LIKE-RECORD.
000190*
000200         10  LIKE-KEY.
000210             15  LIKE-USER-ID              PIC 9(9).
000220             15  LIKE-PRODUCT-ID           PIC 9(9).
000230*
000240         10  FILLER                       PIC X(10).
