000010*--------------------------------------------------------------*
000020*                                                              *
000030*      ORCWORD.CPY                                             *
000040*      ORDER HEADER RECORD LAYOUT - ORDER-FILE.                  *
000050*      WRITTEN BY ORCORD01 ONCE A CART PRICES CLEAN AND          *
000060*      STOCK/POINTS HAVE BEEN RESERVED; UPDATED BY ORCCPN01      *
000070*      WHEN A COUPON DISCOUNT IS APPLIED.                        *
000080*                                                              *
000090*--------------------------------------------------------------*
000100*
000110*    AMENDMENT HISTORY
000120*
000130*    DATE       BY    TKT        DESCRIPTION
000140*    --------   ----  ---------  --------------------------
000150*    05/14/93   RLB   DP-0130    ORIGINAL COPYBOOK
000160*    09/22/95   RLB   DP-0341    ADDED ORDER-DISCOUNT-AMOUNT
000170*                                FOR THE NEW COUPON ENGINE
000180*
000190*--------------------------------------------------------------*
000200*
000210     05  ORDER-RECORD.
000220*
000230*        SURROGATE KEY.
000240*
000250         10  ORDER-ID                     PIC 9(9).
000260*
000270*        FK TO USER-RECORD.
000280*
000290         10  ORDER-USER-ID                PIC 9(9).
000300*
000310*        SUM OF ORDER-ITEM TOTALS BEFORE DISCOUNT/SHIPPING.
000320*
000330         10  ORDER-TOTAL-PRICE            PIC S9(9)V99 COMP-3.
000340*
000350*        COUPON DISCOUNT APPLIED, NEVER NEGATIVE.  ZERO AT
000360*        ORDER-CREATE TIME; SET BY ORCCPN01.
000370*
000380         10  ORDER-DISCOUNT-AMOUNT        PIC S9(9)V99 COMP-3.
000390*
000400*        SHIPPING FEE, NEVER NEGATIVE.  ZERO AT ORDER-CREATE
000410*        TIME IN THIS SLICE - NO SHIPPING CALCULATION HERE.
000420*
000430         10  ORDER-SHIPPING-FEE           PIC S9(7)V99 COMP-3.
000440*
000450*        TOTAL-PRICE - DISCOUNT-AMOUNT + SHIPPING-FEE.  NEVER
000460*        NEGATIVE.
000470*
000480         10  ORDER-FINAL-AMOUNT           PIC S9(9)V99 COMP-3.
000490*
000500*        PENDING / PAYMENT_FAILED / CONFIRMED / SHIPPING /
000510*        DELIVERED / CANCELLED.
000520*
000530         10  ORDER-STATUS                 PIC X(16).
000540             88  ORDER-STAT-PENDING        VALUE 'PENDING'.
000550             88  ORDER-STAT-PAY-FAILED     VALUE 'PAYMENT_FAILED'.
000560             88  ORDER-STAT-CONFIRMED      VALUE 'CONFIRMED'.
000570             88  ORDER-STAT-SHIPPING       VALUE 'SHIPPING'.
000580             88  ORDER-STAT-DELIVERED      VALUE 'DELIVERED'.
000590             88  ORDER-STAT-CANCELLED      VALUE 'CANCELLED'.
000600         10  ORDER-STATUS-1ST-CHAR REDEFINES ORDER-STATUS PIC X.
000610*
000620         10  FILLER                       PIC X(20).
