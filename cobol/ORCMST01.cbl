000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    ORCMST01.
000300 AUTHOR.        R L BRANNIGAN.
000400 INSTALLATION.  MIDWEST MERCHANDISE DP CENTER.
000500 DATE-WRITTEN.  04/02/93.
000600 DATE-COMPILED.
000700 SECURITY.      NONE.
000800*
000900*--------------------------------------------------------------*
001000*                                                              *
001100*      ORCMST01 - PRODUCT/BRAND MASTER EDIT SUBPROGRAM          *
001200*                                                              *
001300*--------------------------------------------------------------*
001400*
001500*    DESCRIPTION.
001600*
001700*    FIELD-LEVEL EDIT RUN AGAINST A PRODUCT-RECORD OR A
001800*    BRAND-RECORD BEFORE IT IS WRITTEN TO ITS MASTER FILE.
001900*    CALLED BY ANY PROGRAM THAT CREATES OR REWRITES A PRODUCT
002000*    OR BRAND ROW - TODAY ONLY MAINTENANCE RUNS OUTSIDE THIS
002100*    SUITE DO SO, BUT ORCORD01 CALLS THE PRODUCT EDIT ON EVERY
002200*    MASTER ROW IT LOADS AT START OF RUN SO A BAD ROW IS
002300*    CAUGHT BEFORE IT PRICES AN ORDER.
002400*
002500*    THIS PROGRAM DOES NOT OPEN OR READ ANY FILE ITSELF - THE
002600*    CALLER SUPPLIES THE RECORD BUFFER AND OWNS THE I/O.
002700*
002800*--------------------------------------------------------------*
002900*    AMENDMENT HISTORY
003000*
003100*    DATE       BY    TKT        DESCRIPTION
003200*    --------   ----  ---------  --------------------------
003300*    04/02/93   RLB   DP-0122    ORIGINAL PROGRAM - PRODUCT
003400*                                EDIT ONLY
003500*    04/02/93   RLB   DP-0122    ADDED BRAND EDIT, SAME
003600*                                SHAPE AS THE PRODUCT SIDE
003700*    09/14/94   PDW   DP-0298    ADDED LIKE-COUNT EDIT AFTER
003800*                                THE LIKE-SERVICE TALLY WAS
003900*                                PUT ON THE PRODUCT RECORD
004000*    02/03/98   PDW   DP-0305    ADDED IS-SELLABLE EDIT - A
004100*                                ROW MAY NOW BE VISIBLE BUT
004200*                                NOT SELLABLE
004300*    07/14/99   CMK   Y2K-0007   REVIEWED - NO DATE FIELDS
004400*                                HELD HERE, NO CHANGE REQUIRED
004500*    02/08/01   TJH   DP-0502    REVIEWED AGAINST THE NEW
004600*                                CORPORATE DATA STANDARDS AUDIT -
004700*                                STATUS/VISIBLE/SELLABLE FLAG
004800*                                EDITS ALREADY MEET THE TWO-
004900*                                VALUE FLAG RULE, NO CHANGE
005000*                                REQUIRED
005100*--------------------------------------------------------------*
005200*
005300 ENVIRONMENT DIVISION.
005400 CONFIGURATION SECTION.
005500 SPECIAL-NAMES.
005600     C01 IS TOP-OF-FORM.
005700*
005800 DATA DIVISION.
005900 WORKING-STORAGE SECTION.
006000*
006100 01  WS-WORK-FIELDS.
006200     05  WS-EDITS-RUN                 PIC S9(7) COMP-3 VALUE 0.
006300     05  WS-NAME-LEN                  PIC S9(4) COMP VALUE 0.
006400     05  FILLER                       PIC X(04).
006500*
006600 LINKAGE SECTION.
006700*
006800 01  LS-PRODUCT-RECORD.
006900     COPY ORCWPRD.
007000*
007100 01  LS-BRAND-RECORD.
007200     COPY ORCWBRD.
007300*
007400 01  LS-EDIT-PARMS.
007500     05  LS-FUNCTION-CODE             PIC X.
007600         88  LS-FUNC-EDIT-PRODUCT      VALUE 'P'.
007700         88  LS-FUNC-EDIT-BRAND        VALUE 'B'.
007800     05  LS-RETURN-CODE               PIC 9(2) COMP.
007900         88  LS-RC-OK                 VALUE 00.
008000         88  LS-RC-BAD-REQUEST        VALUE 08.
008100     05  FILLER                       PIC X(02).
008200*
008300*--------------------------------------------------------------*
008400 PROCEDURE DIVISION USING LS-PRODUCT-RECORD LS-BRAND-RECORD
008500                          LS-EDIT-PARMS.
008600*--------------------------------------------------------------*
008700*
008800 000-MAIN.
008900*
009000     ADD 1 TO WS-EDITS-RUN.
009100     SET LS-RC-OK TO TRUE.
009200*
009300     IF  LS-FUNC-EDIT-PRODUCT
009400         PERFORM 100-EDIT-PRODUCT THRU 100-EXIT
009500     ELSE
009600     IF  LS-FUNC-EDIT-BRAND
009700         PERFORM 200-EDIT-BRAND THRU 200-EXIT
009800     ELSE
009900         SET LS-RC-BAD-REQUEST TO TRUE
010000     END-IF
010100     END-IF.
010200*
010300 000-EXIT.
010400     EXIT PROGRAM.
010500*
010600*--------------------------------------------------------------*
010700 100-EDIT-PRODUCT.
010800*--------------------------------------------------------------*
010900*
011000*    NAME REQUIRED NON-BLANK.  DESCRIPTION IS OPTIONAL AND IS
011100*    NOT EDITED HERE.
011200*
011300     IF  PRODUCT-NAME = SPACES
011400         SET LS-RC-BAD-REQUEST TO TRUE
011500         GO TO 100-EXIT
011600     END-IF.
011700*
011800*    PRICE AND LIKE-COUNT MUST BOTH BE PRESENT AND NOT
011900*    NEGATIVE.
012000*
012100     IF  PRODUCT-PRICE < 0
012200         SET LS-RC-BAD-REQUEST TO TRUE
012300         GO TO 100-EXIT
012400     END-IF.
012500*
012600     IF  PRODUCT-LIKE-COUNT < 0
012700         SET LS-RC-BAD-REQUEST TO TRUE
012800         GO TO 100-EXIT
012900     END-IF.
013000*
013100*    STATUS, VISIBLE AND SELLABLE FLAGS MUST ALL BE SET - NOT
013200*    BLANK/LOW-VALUE.
013300*
013400     IF  PRODUCT-STATUS = SPACES
013500         SET LS-RC-BAD-REQUEST TO TRUE
013600         GO TO 100-EXIT
013700     END-IF.
013800*
013900     IF  PRODUCT-IS-VISIBLE NOT = 'Y' AND
014000         PRODUCT-IS-VISIBLE NOT = 'N'
014100         SET LS-RC-BAD-REQUEST TO TRUE
014200         GO TO 100-EXIT
014300     END-IF.
014400*
014500     IF  PRODUCT-IS-SELLABLE NOT = 'Y' AND                         DP-0305
014600         PRODUCT-IS-SELLABLE NOT = 'N'                             DP-0305
014700         SET LS-RC-BAD-REQUEST TO TRUE
014800         GO TO 100-EXIT
014900     END-IF.
015000*
015100 100-EXIT.
015200     EXIT.
015300*
015400*--------------------------------------------------------------*
015500 200-EDIT-BRAND.
015600*--------------------------------------------------------------*
015700*
015800*    SAME SHAPE AS 100-EDIT-PRODUCT, LESS THE PRICE AND
015900*    LIKE-COUNT CHECKS - A BRAND ROW CARRIES NEITHER.
016000*
016100     IF  BRAND-NAME = SPACES
016200         SET LS-RC-BAD-REQUEST TO TRUE
016300         GO TO 200-EXIT
016400     END-IF.
016500*
016600     IF  BRAND-STATUS = SPACES
016700         SET LS-RC-BAD-REQUEST TO TRUE
016800         GO TO 200-EXIT
016900     END-IF.
017000*
017100     IF  BRAND-IS-VISIBLE NOT = 'Y' AND
017200         BRAND-IS-VISIBLE NOT = 'N'
017300         SET LS-RC-BAD-REQUEST TO TRUE
017400         GO TO 200-EXIT
017500     END-IF.
017600*
017700     IF  BRAND-IS-SELLABLE NOT = 'Y' AND                           DP-0305
017800         BRAND-IS-SELLABLE NOT = 'N'                               DP-0305
017900         SET LS-RC-BAD-REQUEST TO TRUE
018000         GO TO 200-EXIT
018100     END-IF.
018200*
018300 200-EXIT.
018400     EXIT.
018500*
018600 END OF ORCMST01.
