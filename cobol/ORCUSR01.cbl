000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    ORCUSR01.
000300 AUTHOR.        R L BRANNIGAN.
000400 INSTALLATION.  MIDWEST MERCHANDISE DP CENTER.
000500 DATE-WRITTEN.  03/11/93.
000600 DATE-COMPILED.
000700 SECURITY.      NONE.
000800*
000900*--------------------------------------------------------------*
001000*                                                              *
001100*      ORCUSR01 - CUSTOMER MASTER EDIT SUBPROGRAM               *
001200*                                                              *
001300*--------------------------------------------------------------*
001400*
001500*    DESCRIPTION.
001600*
001700*    FIELD-LEVEL EDIT RUN AGAINST A USER-RECORD BEFORE IT IS
001800*    WRITTEN TO THE USER-FILE - LOGIN ID SHAPE, E-MAIL SHAPE,
001900*    BIRTHDAY SHAPE, GENDER, AND THE LEGACY POINT FIELD.  THE
002000*    CALLER SUPPLIES THE RECORD BUFFER AND OWNS ALL FILE I/O.
002100*
002200*    THE LOGIN-ID AND E-MAIL EDITS SCAN THE FIELD CHARACTER BY
002300*    CHARACTER SINCE NEITHER THIS COMPILER NOR THE SHOP'S OWN
002400*    STANDARDS ALLOW PATTERN-MATCHING VERBS - SEE 110/120 AND
002500*    210 THROUGH 260 BELOW.
002600*
002700*--------------------------------------------------------------*
002800*    AMENDMENT HISTORY
002900*
003000*    DATE       BY    TKT        DESCRIPTION
003100*    --------   ----  ---------  --------------------------
003200*    03/11/93   RLB   DP-0118    ORIGINAL PROGRAM - LOGIN-ID
003300*                                AND GENDER EDITS ONLY
003400*    03/25/93   RLB   DP-0121    ADDED E-MAIL SHAPE EDIT
003500*    09/14/93   RLB   DP-0135    ADDED BIRTHDAY SHAPE EDIT
003600*    11/02/96   PDW   DP-0277    ADDED POINT EDIT FOR THE NEW
003700*                                USER-POINT LEDGER FIELD
003800*    07/14/99   CMK   Y2K-0007   BIRTHDAY EDIT REVIEWED - TEXT
003900*                                yyyy-MM-dd FORM ALREADY FREE
004000*                                OF 2-DIGIT YEAR WINDOWING
004100*    06/21/01   TJH   DP-0509    REVIEWED AGAINST THE NEW
004200*                                CORPORATE DATA STANDARDS AUDIT -
004300*                                LOGIN-ID, E-MAIL AND GENDER
004400*                                EDITS ALREADY MEET THE NEW
004500*                                FIELD-SHAPE RULES, NO CHANGE
004600*                                REQUIRED
004700*--------------------------------------------------------------*
004800*
004900 ENVIRONMENT DIVISION.
005000 CONFIGURATION SECTION.
005100 SPECIAL-NAMES.
005200     C01 IS TOP-OF-FORM.
005300*
005400 DATA DIVISION.
005500 WORKING-STORAGE SECTION.
005600*
005700 01  WS-WORK-FIELDS.
005800     05  WS-EDITS-RUN                 PIC S9(7) COMP-3 VALUE 0.
005900     05  WS-FIELD-LEN                 PIC S9(4) COMP VALUE 0.
006000     05  WS-SCAN-IDX                  PIC S9(4) COMP VALUE 0.
006100     05  WS-SCAN-FROM                  PIC S9(4) COMP VALUE 0.
006200     05  WS-SCAN-TO                    PIC S9(4) COMP VALUE 0.
006300     05  WS-LETTER-COUNT               PIC S9(4) COMP VALUE 0.
006400     05  WS-DIGIT-COUNT                PIC S9(4) COMP VALUE 0.
006500     05  WS-AT-COUNT                   PIC S9(4) COMP VALUE 0.
006600     05  WS-AT-POS                     PIC S9(4) COMP VALUE 0.
006700     05  WS-DOT-POS                    PIC S9(4) COMP VALUE 0.
006800     05  WS-SCAN-BAD-SW                PIC X VALUE 'N'.
006900         88  WS-SCAN-BAD               VALUE 'Y'.
007000         88  WS-SCAN-OK                VALUE 'N'.
007100     05  FILLER                       PIC X(04).
007200*
007300 LINKAGE SECTION.
007400*
007500 01  LS-USER-RECORD.
007600     COPY ORCWUSR.
007700*
007800 01  LS-EDIT-PARMS.
007900     05  LS-FUNCTION-CODE             PIC X.
008000         88  LS-FUNC-LOGIN-ID          VALUE 'L'.
008100         88  LS-FUNC-EMAIL             VALUE 'E'.
008200         88  LS-FUNC-BIRTHDAY          VALUE 'B'.
008300         88  LS-FUNC-GENDER            VALUE 'G'.
008400         88  LS-FUNC-POINT             VALUE 'P'.
008500         88  LS-FUNC-ALL               VALUE 'A'.
008600     05  LS-RETURN-CODE               PIC 9(2) COMP.
008700         88  LS-RC-OK                 VALUE 00.
008800         88  LS-RC-BAD-REQUEST        VALUE 08.
008900     05  FILLER                      PIC X(02).
009000*
009100*--------------------------------------------------------------*
009200 PROCEDURE DIVISION USING LS-USER-RECORD LS-EDIT-PARMS.
009300*--------------------------------------------------------------*
009400*
009500 000-MAIN.
009600*
009700     ADD 1 TO WS-EDITS-RUN.
009800     SET LS-RC-OK TO TRUE.
009900*
010000     IF  LS-FUNC-LOGIN-ID OR LS-FUNC-ALL
010100         PERFORM 100-EDIT-LOGIN-ID THRU 100-EXIT
010200         IF  LS-RC-BAD-REQUEST GO TO 000-EXIT END-IF
010300     END-IF.
010400*
010500     IF  LS-FUNC-EMAIL OR LS-FUNC-ALL
010600         PERFORM 200-EDIT-EMAIL THRU 200-EXIT
010700         IF  LS-RC-BAD-REQUEST GO TO 000-EXIT END-IF
010800     END-IF.
010900*
011000     IF  LS-FUNC-BIRTHDAY OR LS-FUNC-ALL
011100         PERFORM 300-EDIT-BIRTHDAY THRU 300-EXIT
011200         IF  LS-RC-BAD-REQUEST GO TO 000-EXIT END-IF
011300     END-IF.
011400*
011500     IF  LS-FUNC-GENDER OR LS-FUNC-ALL
011600         PERFORM 400-EDIT-GENDER THRU 400-EXIT
011700         IF  LS-RC-BAD-REQUEST GO TO 000-EXIT END-IF
011800     END-IF.
011900*
012000     IF  LS-FUNC-POINT OR LS-FUNC-ALL
012100         PERFORM 500-EDIT-POINT THRU 500-EXIT
012200     END-IF.
012300*
012400 000-EXIT.
012500     EXIT PROGRAM.
012600*
012700*--------------------------------------------------------------*
012800 100-EDIT-LOGIN-ID.
012900*--------------------------------------------------------------*
013000*
013100*    1-10 CHARS, ALPHANUMERIC ONLY, AT LEAST ONE LETTER AND
013200*    AT LEAST ONE DIGIT.
013300*
013400     PERFORM 110-FIND-LOGIN-LENGTH THRU 110-EXIT.
013500*
013600     IF  WS-FIELD-LEN < 1
013700         SET LS-RC-BAD-REQUEST TO TRUE
013800         GO TO 100-EXIT
013900     END-IF.
014000*
014100     PERFORM 120-SCAN-LOGIN-CHARS THRU 120-EXIT.
014200*
014300     IF  WS-SCAN-BAD
014400         SET LS-RC-BAD-REQUEST TO TRUE
014500         GO TO 100-EXIT
014600     END-IF.
014700*
014800     IF  WS-LETTER-COUNT = 0 OR WS-DIGIT-COUNT = 0
014900         SET LS-RC-BAD-REQUEST TO TRUE
015000     END-IF.
015100*
015200 100-EXIT.
015300     EXIT.
015400*
015500*--------------------------------------------------------------*
015600 110-FIND-LOGIN-LENGTH.
015700*--------------------------------------------------------------*
015800*
015900*    TRAILING-SPACE TRIM OF THE FIXED X(10) LOGIN-ID FIELD.
016000*
016100     MOVE 10 TO WS-SCAN-IDX.
016200*
016300 110-LOOP.
016400     IF  WS-SCAN-IDX < 1
016500         MOVE 0 TO WS-FIELD-LEN
016600         GO TO 110-EXIT
016700     END-IF.
016800*
016900     IF  USER-LOGIN-ID(WS-SCAN-IDX:1) NOT = SPACE
017000         MOVE WS-SCAN-IDX TO WS-FIELD-LEN
017100         GO TO 110-EXIT
017200     END-IF.
017300*
017400     SUBTRACT 1 FROM WS-SCAN-IDX.
017500     GO TO 110-LOOP.
017600*
017700 110-EXIT.
017800     EXIT.
017900*
018000*--------------------------------------------------------------*
018100 120-SCAN-LOGIN-CHARS.
018200*--------------------------------------------------------------*
018300*
018400     MOVE 1 TO WS-SCAN-IDX.
018500     MOVE 0 TO WS-LETTER-COUNT.
018600     MOVE 0 TO WS-DIGIT-COUNT.
018700     SET WS-SCAN-OK TO TRUE.
018800*
018900 120-LOOP.
019000     IF  WS-SCAN-IDX > WS-FIELD-LEN
019100         GO TO 120-EXIT
019200     END-IF.
019300*
019400     IF  USER-LOGIN-ID(WS-SCAN-IDX:1) IS ALPHABETIC-UPPER OR
019500         USER-LOGIN-ID(WS-SCAN-IDX:1) IS ALPHABETIC-LOWER
019600         ADD 1 TO WS-LETTER-COUNT
019700     ELSE
019800     IF  USER-LOGIN-ID(WS-SCAN-IDX:1) IS NUMERIC
019900         ADD 1 TO WS-DIGIT-COUNT
020000     ELSE
020100         SET WS-SCAN-BAD TO TRUE
020200         GO TO 120-EXIT
020300     END-IF
020400     END-IF.
020500*
020600     ADD 1 TO WS-SCAN-IDX.
020700     GO TO 120-LOOP.
020800*
020900 120-EXIT.
021000     EXIT.
021100*
021200*--------------------------------------------------------------*
021300 200-EDIT-EMAIL.
021400*--------------------------------------------------------------*
021500*
021600*    xx@yy.zz SHAPE - LOCAL PART AND DOMAIN ALPHANUMERIC, TLD
021700*    2-6 LETTERS.  WS-DOT-POS IS THE LAST PERIOD FOUND AFTER
021800*    THE "@" - EVERYTHING PAST IT IS THE TLD.
021900*
022000     PERFORM 210-FIND-EMAIL-LENGTH THRU 210-EXIT.
022100     PERFORM 220-FIND-AT-SIGN THRU 220-EXIT.
022200*
022300     IF  WS-AT-COUNT NOT = 1
022400         SET LS-RC-BAD-REQUEST TO TRUE
022500         GO TO 200-EXIT
022600     END-IF.
022700*
022800     PERFORM 230-FIND-LAST-DOT THRU 230-EXIT.
022900*
023000     IF  WS-DOT-POS = 0
023100         SET LS-RC-BAD-REQUEST TO TRUE
023200         GO TO 200-EXIT
023300     END-IF.
023400*
023500     MOVE 1 TO WS-SCAN-FROM.
023600     COMPUTE WS-SCAN-TO = WS-AT-POS - 1.
023700     PERFORM 250-SCAN-ALNUM-RANGE THRU 250-EXIT.
023800*
023900     IF  WS-SCAN-BAD
024000         SET LS-RC-BAD-REQUEST TO TRUE
024100         GO TO 200-EXIT
024200     END-IF.
024300*
024400     COMPUTE WS-SCAN-FROM = WS-AT-POS + 1.
024500     COMPUTE WS-SCAN-TO = WS-DOT-POS - 1.
024600     PERFORM 250-SCAN-ALNUM-RANGE THRU 250-EXIT.
024700*
024800     IF  WS-SCAN-BAD
024900         SET LS-RC-BAD-REQUEST TO TRUE
025000         GO TO 200-EXIT
025100     END-IF.
025200*
025300     COMPUTE WS-SCAN-FROM = WS-DOT-POS + 1.
025400     MOVE WS-FIELD-LEN TO WS-SCAN-TO.
025500*
025600     IF  (WS-SCAN-TO - WS-SCAN-FROM + 1) < 2 OR
025700         (WS-SCAN-TO - WS-SCAN-FROM + 1) > 6
025800         SET LS-RC-BAD-REQUEST TO TRUE
025900         GO TO 200-EXIT
026000     END-IF.
026100*
026200     PERFORM 260-SCAN-ALPHA-RANGE THRU 260-EXIT.
026300*
026400     IF  WS-SCAN-BAD
026500         SET LS-RC-BAD-REQUEST TO TRUE
026600     END-IF.
026700*
026800 200-EXIT.
026900     EXIT.
027000*
027100*--------------------------------------------------------------*
027200 210-FIND-EMAIL-LENGTH.
027300*--------------------------------------------------------------*
027400*
027500     MOVE 50 TO WS-SCAN-IDX.
027600*
027700 210-LOOP.
027800     IF  WS-SCAN-IDX < 1
027900         MOVE 0 TO WS-FIELD-LEN
028000         GO TO 210-EXIT
028100     END-IF.
028200*
028300     IF  USER-EMAIL(WS-SCAN-IDX:1) NOT = SPACE
028400         MOVE WS-SCAN-IDX TO WS-FIELD-LEN
028500         GO TO 210-EXIT
028600     END-IF.
028700*
028800     SUBTRACT 1 FROM WS-SCAN-IDX.
028900     GO TO 210-LOOP.
029000*
029100 210-EXIT.
029200     EXIT.
029300*
029400*--------------------------------------------------------------*
029500 220-FIND-AT-SIGN.
029600*--------------------------------------------------------------*
029700*
029800     MOVE 1 TO WS-SCAN-IDX.
029900     MOVE 0 TO WS-AT-COUNT.
030000     MOVE 0 TO WS-AT-POS.
030100*
030200 220-LOOP.
030300     IF  WS-SCAN-IDX > WS-FIELD-LEN
030400         GO TO 220-EXIT
030500     END-IF.
030600*
030700     IF  USER-EMAIL(WS-SCAN-IDX:1) = '@'
030800         ADD 1 TO WS-AT-COUNT
030900         MOVE WS-SCAN-IDX TO WS-AT-POS
031000     END-IF.
031100*
031200     ADD 1 TO WS-SCAN-IDX.
031300     GO TO 220-LOOP.
031400*
031500 220-EXIT.
031600     EXIT.
031700*
031800*--------------------------------------------------------------*
031900 230-FIND-LAST-DOT.
032000*--------------------------------------------------------------*
032100*
032200     MOVE WS-FIELD-LEN TO WS-SCAN-IDX.
032300     MOVE 0 TO WS-DOT-POS.
032400*
032500 230-LOOP.
032600     IF  WS-SCAN-IDX < (WS-AT-POS + 1)
032700         GO TO 230-EXIT
032800     END-IF.
032900*
033000     IF  USER-EMAIL(WS-SCAN-IDX:1) = '.'
033100         MOVE WS-SCAN-IDX TO WS-DOT-POS
033200         GO TO 230-EXIT
033300     END-IF.
033400*
033500     SUBTRACT 1 FROM WS-SCAN-IDX.
033600     GO TO 230-LOOP.
033700*
033800 230-EXIT.
033900     EXIT.
034000*
034100*--------------------------------------------------------------*
034200 250-SCAN-ALNUM-RANGE.
034300*--------------------------------------------------------------*
034400*
034500*    TESTS USER-EMAIL(WS-SCAN-FROM:1) THRU (WS-SCAN-TO:1) FOR
034600*    ALL-ALPHANUMERIC, NON-EMPTY.  SHARED BY THE LOCAL-PART
034700*    AND DOMAIN-PART CHECKS IN 200-EDIT-EMAIL.
034800*
034900     SET WS-SCAN-OK TO TRUE.
035000*
035100     IF  WS-SCAN-FROM > WS-SCAN-TO
035200         SET WS-SCAN-BAD TO TRUE
035300         GO TO 250-EXIT
035400     END-IF.
035500*
035600     MOVE WS-SCAN-FROM TO WS-SCAN-IDX.
035700*
035800 250-LOOP.
035900     IF  WS-SCAN-IDX > WS-SCAN-TO
036000         GO TO 250-EXIT
036100     END-IF.
036200*
036300     IF  USER-EMAIL(WS-SCAN-IDX:1) IS ALPHABETIC-UPPER OR
036400         USER-EMAIL(WS-SCAN-IDX:1) IS ALPHABETIC-LOWER OR
036500         USER-EMAIL(WS-SCAN-IDX:1) IS NUMERIC
036600         NEXT SENTENCE
036700     ELSE
036800         SET WS-SCAN-BAD TO TRUE
036900         GO TO 250-EXIT
037000     END-IF.
037100*
037200     ADD 1 TO WS-SCAN-IDX.
037300     GO TO 250-LOOP.
037400*
037500 250-EXIT.
037600     EXIT.
037700*
037800*--------------------------------------------------------------*
037900 260-SCAN-ALPHA-RANGE.
038000*--------------------------------------------------------------*
038100*
038200*    TESTS USER-EMAIL(WS-SCAN-FROM:1) THRU (WS-SCAN-TO:1) FOR
038300*    ALL-ALPHABETIC - USED FOR THE TLD ONLY.
038400*
038500     SET WS-SCAN-OK TO TRUE.
038600     MOVE WS-SCAN-FROM TO WS-SCAN-IDX.
038700*
038800 260-LOOP.
038900     IF  WS-SCAN-IDX > WS-SCAN-TO
039000         GO TO 260-EXIT
039100     END-IF.
039200*
039300     IF  USER-EMAIL(WS-SCAN-IDX:1) IS ALPHABETIC-UPPER OR
039400         USER-EMAIL(WS-SCAN-IDX:1) IS ALPHABETIC-LOWER
039500         NEXT SENTENCE
039600     ELSE
039700         SET WS-SCAN-BAD TO TRUE
039800         GO TO 260-EXIT
039900     END-IF.
040000*
040100     ADD 1 TO WS-SCAN-IDX.
040200     GO TO 260-LOOP.
040300*
040400 260-EXIT.
040500     EXIT.
040600*
040700*--------------------------------------------------------------*
040800 300-EDIT-BIRTHDAY.                                               Y2K-0007
040900*--------------------------------------------------------------*
041000*
041100*    yyyy-MM-dd SHAPE, USING THE REDEFINED PARTS CARRIED ON
041200*    THE COPYBOOK ITSELF.  MM AND DD ARE RANGE-CHECKED, NOT
041300*    VALIDATED AGAINST THE ACTUAL DAYS IN THE MONTH.
041400*
041500     IF  USER-BIRTHDAY(5:1) NOT = '-' OR
041600         USER-BIRTHDAY(8:1) NOT = '-'
041700         SET LS-RC-BAD-REQUEST TO TRUE
041800         GO TO 300-EXIT
041900     END-IF.
042000*
042100     IF  USER-BIRTH-YYYY NOT NUMERIC OR
042200         USER-BIRTH-MM NOT NUMERIC OR
042300         USER-BIRTH-DD NOT NUMERIC
042400         SET LS-RC-BAD-REQUEST TO TRUE
042500         GO TO 300-EXIT
042600     END-IF.
042700*
042800     IF  USER-BIRTH-MM < '01' OR USER-BIRTH-MM > '12'
042900         SET LS-RC-BAD-REQUEST TO TRUE
043000         GO TO 300-EXIT
043100     END-IF.
043200*
043300     IF  USER-BIRTH-DD < '01' OR USER-BIRTH-DD > '31'
043400         SET LS-RC-BAD-REQUEST TO TRUE
043500     END-IF.
043600*
043700 300-EXIT.
043800     EXIT.
043900*
044000*--------------------------------------------------------------*
044100 400-EDIT-GENDER.
044200*--------------------------------------------------------------*
044300*
044400     IF  USER-GENDER NOT = 'M' AND USER-GENDER NOT = 'F'
044500         SET LS-RC-BAD-REQUEST TO TRUE
044600     END-IF.
044700*
044800 400-EXIT.
044900     EXIT.
045000*
045100*--------------------------------------------------------------*
045200 500-EDIT-POINT.                                                   DP-0277
045300*--------------------------------------------------------------*
045400*
045500*    USER-POINT IS UNSIGNED PIC 9(9) - THE ONLY WAY THIS FIELD
045600*    FAILS "PRESENT AND NOT NEGATIVE" IS A GARBLED, NON-NUMERIC
045700*    BUFFER.
045800*
045900     IF  USER-POINT NOT NUMERIC
046000         SET LS-RC-BAD-REQUEST TO TRUE
046100     END-IF.
046200*
046300 500-EXIT.
046400     EXIT.
046500*
046600 END OF ORCUSR01.
