000010*--------------------------------------------------------------*
000020*                                                              *
000030*      ORCWOIT.CPY                                             *
000040*      ORDER LINE RECORD LAYOUT - ORDER-ITEM-FILE.                *
000050*      CHILD OF ORDER-RECORD, KEYED BY ITEM-ORDER-ID PLUS A      *
000060*      LINE SEQUENCE NUMBER.  WRITTEN BY ORCORD01.               *
000070*                                                              *
000080*--------------------------------------------------------------*
000090*
000100*    AMENDMENT HISTORY
000110*
000120*    DATE       BY    TKT        DESCRIPTION
000130*    --------   ----  ---------  --------------------------
000140*    05/14/93   RLB   DP-0130    ORIGINAL COPYBOOK
000150*
000160*--------------------------------------------------------------*
000170*
000180     05  ORDER-ITEM-RECORD.
000190*
000200*        SURROGATE KEY.
000210*
000220         10  ITEM-ID                      PIC 9(9).
000230*
000240*        FK TO ORDER-RECORD, PLUS THE LINE SEQUENCE WITHIN
000250*        THAT ORDER (1, 2, 3, ... IN CART-SUPPLIED ORDER).
000260*
000270         10  ITEM-ORDER-KEY.
000280             15  ITEM-ORDER-ID             PIC 9(9).
000290             15  ITEM-LINE-SEQ             PIC 9(4).
000300*
000310*        FK TO PRODUCT-RECORD.
000320*
000330         10  ITEM-PRODUCT-ID              PIC 9(9).
000340*
000350*        QUANTITY ORDERED, WHOLE NUMBER, GREATER THAN ZERO.
000360*
000370         10  ITEM-QUANTITY                PIC S9(5) COMP-3.
000380*
000390*        UNIT PRICE CAPTURED FROM PRODUCT-PRICE AT ORDER TIME.
000400*
000410         10  ITEM-UNIT-PRICE              PIC S9(9)V99 COMP-3.
000420*
000430*        UNIT-PRICE * QUANTITY.
000440*
000450         10  ITEM-TOTAL-AMOUNT            PIC S9(9)V99 COMP-3.
000460*
000470         10  FILLER                       PIC X(20).
